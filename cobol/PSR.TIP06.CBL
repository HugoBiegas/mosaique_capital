000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  PATRIMONY-SUMMARY-REPORT.
000120 AUTHOR.  D. MBEKI.
000130 INSTALLATION.  WEALTH-TRACK SYSTEMS - BATCH DEVELOPMENT.
000140 DATE-WRITTEN.  12/05/1988.
000150 DATE-COMPILED.  12/05/1988.
000160 SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000170*----------------------------------------------------------------
000180*  CHANGE LOG
000190*----------------------------------------------------------------
000200* 12/05/88 DBM ORIGINAL PROGRAM - REQUEST WT-0132.  MERGES THE
000210*              THREE NIGHTLY EXTRACT FILES (NET WORTH, DISTRIB-
000220*              UTION, EVOLUTION) INTO ONE PRINTED REPORT, ONE
000230*              CONTROL BREAK PER ACCOUNT HOLDER.
000240* 02/11/89 DBM GRAND TOTAL LINE ADDED AT END OF RUN - WT-0138.
000250* 09/12/89 DLM PERCENT SUPPRESSED ON THE PRINTED LINE FOR THE
000260*              LIABILITY CATEGORY, TO MATCH PAD.TIP03 - WT-0206.
000270* 03/30/91 PMS PAGE BREAK LOGIC ADDED, REPORT HEADING REPRINTED
000280*              AT TOP OF EACH PAGE - WT-0227.
000290* 08/14/93 KTB EVOLUTION POINT DATE NOW SHOWN AS CCYY/MM/DD ON
000300*              THE PRINTED LINE, NOT THE RAW TIMESTAMP - WT-0269.
000310* 09/09/98 KTB YEAR 2000 REMEDIATION.  RUN DATE AND EVOLUTION
000320*              POINT DATES CARRY A FULL FOUR-DIGIT CENTURY-
000330*              INCLUSIVE YEAR ON THE PRINTED PAGE.  SIGNED OFF
000340*              PER Y2K-0071.
000350* 03/15/02 RGV SPLIT OUT OF THE OLD COMBINED MAINTENANCE JOB SO
000360*              THIS RUNS ON ITS OWN SCHEDULE, AFTER PNW, PAD AND
000370*              PEV HAVE ALL COMPLETED - WT-0390.
000380*----------------------------------------------------------------
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER.  IBM-3090.
000420 OBJECT-COMPUTER.  IBM-3090.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM
000450     CLASS VALID-CURR-CLASS  IS "A" THRU "Z"
000460     UPSI-0 IS RUN-SWITCHES.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT NETWORTH-SUMMARY-IN  ASSIGN TO "NWSUMOUT"
000500         ORGANIZATION IS SEQUENTIAL
000510         ACCESS MODE IS SEQUENTIAL
000520         FILE STATUS IS FS-NETWORTH-IN.
000530     SELECT DISTRIB-LINE-IN      ASSIGN TO "DISTOUT"
000540         ORGANIZATION IS SEQUENTIAL
000550         ACCESS MODE IS SEQUENTIAL
000560         FILE STATUS IS FS-DISTRIB-IN.
000570     SELECT EVOLUTION-PT-IN      ASSIGN TO "EVOLOUT"
000580         ORGANIZATION IS SEQUENTIAL
000590         ACCESS MODE IS SEQUENTIAL
000600         FILE STATUS IS FS-EVOLUTION-IN.
000610     SELECT PATRIMONY-RPT-OUT    ASSIGN TO "PATRPT"
000620         ORGANIZATION IS SEQUENTIAL
000630         ACCESS MODE IS SEQUENTIAL
000640         FILE STATUS IS FS-RPT-OUT.
000650 DATA DIVISION.
000660 FILE SECTION.
000670*----------------------------------------------------------------
000680*  NETWORTH-SUMMARY-IN IS "NWSUMOUT" - PNW.TIP02'S OUTPUT, ONE
000690*  RECORD PER ACCOUNT HOLDER, DRIVES THIS PROGRAM'S ONE AND
000700*  ONLY CONTROL BREAK.
000710*----------------------------------------------------------------
000720 FD  NETWORTH-SUMMARY-IN
000730     LABEL RECORDS ARE STANDARD.
000740 01  NETWORTH-SUMMARY-IN-RECORD.
000750     05  NS-USER-ID                    PIC X(12).
000760     05  NS-TOTAL-ASSETS-VALUE         PIC S9(13)V99.
000770     05  NS-TOTAL-LIABILITIES-VALUE    PIC S9(13)V99.
000780     05  NS-NET-WORTH                  PIC S9(13)V99.
000790     05  NS-ASSET-COUNT                PIC 9(05).
000800     05  FILLER                        PIC X(08).
000810*----------------------------------------------------------------
000820*  DISTRIB-LINE-IN IS "DISTOUT" - PAD.TIP03'S OUTPUT.  MANY
000830*  RECORDS PER HOLDER, CATEGORY GROUP FIRST, TYPE GROUP AFTER.
000840*----------------------------------------------------------------
000850 FD  DISTRIB-LINE-IN
000860     LABEL RECORDS ARE STANDARD.
000870 01  DISTRIB-LINE-IN-RECORD.
000880     05  DL-USER-ID                    PIC X(12).
000890     05  DL-GROUP-KIND                 PIC X(08).
000900     05  DL-GROUP-CODE                 PIC X(14).
000910     05  DL-GROUP-AMOUNT               PIC S9(13)V99.
000920     05  DL-GROUP-PCT                  PIC S9(3)V99.
000930     05  DL-GROUP-COUNT                PIC 9(05).
000940     05  FILLER                        PIC X(06).
000950*----------------------------------------------------------------
000960*  EVOLUTION-PT-IN IS "EVOLOUT" - PEV.TIP04'S OUTPUT.  MANY
000970*  DATE POINTS PER HOLDER FOLLOWED BY ONE CHANGE TRAILER, SAME
000980*  RECORD SHAPE REDEFINED TWO WAYS AS IN PEV.TIP04 ITSELF.
000990*----------------------------------------------------------------
001000 FD  EVOLUTION-PT-IN
001010     LABEL RECORDS ARE STANDARD.
001020 01  EVOLUTION-PT-IN-RECORD.
001030     05  EPI-RECORD-TYPE-CD            PIC X(1).
001040         88  EPI-IS-POINT                  VALUE 'P'.
001050         88  EPI-IS-TRAILER                VALUE 'T'.
001060     05  EPI-USER-ID                   PIC X(12).
001070     05  EPI-POINT-DATE                PIC 9(14).
001080     05  EPI-POINT-ASSETS              PIC S9(13)V99.
001090     05  EPI-POINT-LIABILITIES         PIC S9(13)V99.
001100     05  EPI-POINT-NET-WORTH           PIC S9(13)V99.
001110     05  FILLER                        PIC X(08).
001120 01  EVOLUTION-TRL-IN-RECORD REDEFINES EVOLUTION-PT-IN-RECORD.
001130     05  ETI-RECORD-TYPE-CD            PIC X(1).
001140     05  ETI-USER-ID                   PIC X(12).
001150     05  ETI-TOTAL-CHANGE-AMOUNT       PIC S9(13)V99.
001160     05  ETI-TOTAL-CHANGE-PCT          PIC S9(3)V99.
001170     05  FILLER                        PIC X(47).
001180 FD  PATRIMONY-RPT-OUT
001190     LABEL RECORDS ARE STANDARD.
001200 01  PRINT-LINE                        PIC X(132).
001210 WORKING-STORAGE SECTION.
001220*----------------------------------------------------------------
001230*  STANDALONE 77-LEVEL COUNTERS - NOT PART OF ANY GROUP, PER
001240*  SHOP STANDARD.  WS-LINE-COUNT/WS-PAGE-COUNT DRIVE THE PAGE
001250*  BREAK TEST AT 1900; WS-MAX-LINES-PER-PAGE IS THE PAGE-SIZE
001260*  LIMIT AGAINST WHICH THAT TEST IS MADE.
001270*----------------------------------------------------------------
001280 77  WS-LINE-COUNT                 PIC 9(3)  COMP VALUE ZERO.
001290 77  WS-PAGE-COUNT                 PIC 9(3)  COMP VALUE ZERO.
001300 77  WS-MAX-LINES-PER-PAGE         PIC 9(3)  COMP VALUE 55.
001310 01  FILE-STATUS-AREA.
001320     05  FS-NETWORTH-IN                PIC X(2).
001330     05  FS-DISTRIB-IN                 PIC X(2).
001340     05  FS-EVOLUTION-IN               PIC X(2).
001350     05  FS-RPT-OUT                    PIC X(2).
001360     05  FILLER                        PIC X(08).
001370 01  END-OF-FILE-SWITCHES.
001380     05  NETWORTH-IN-EOF-SW            PIC X(1)      VALUE 'N'.
001390         88  NETWORTH-IN-EOF                VALUE 'Y'.
001400     05  DISTRIB-IN-EOF-SW             PIC X(1)      VALUE 'N'.
001410         88  DISTRIB-IN-EOF                 VALUE 'Y'.
001420     05  EVOLUTION-IN-EOF-SW           PIC X(1)      VALUE 'N'.
001430         88  EVOLUTION-IN-EOF                VALUE 'Y'.
001440     05  FILLER                        PIC X(05).
001450 01  SAVE-KEY-AREA.
001460     05  SAVE-USER-ID                  PIC X(12).
001470     05  FILLER                        PIC X(01).
001480 01  GRAND-TOTAL-ACCUMULATORS.
001490     05  GT-TOTAL-ASSETS-VALUE         PIC S9(13)V99  VALUE ZERO.
001500     05  GT-TOTAL-LIABILITIES-VALUE    PIC S9(13)V99  VALUE ZERO.
001510     05  GT-TOTAL-NET-WORTH            PIC S9(13)V99  VALUE ZERO.
001520     05  GT-RECORD-COUNT               PIC 9(7)  COMP VALUE ZERO.
001530     05  FILLER                        PIC X(08).
001540*----------------------------------------------------------------
001550*  RUN-DATE-TIME/RUN-TIMESTAMP-14 - USED ONLY FOR THE RUN DATE
001560*  PRINTED IN THE PAGE HEADING.
001570*----------------------------------------------------------------
001580 01  RUN-DATE-TIME.
001590     05  RUN-DATE-8                    PIC 9(8).
001600     05  RUN-TIME-6                    PIC 9(6).
001610     05  FILLER                        PIC X(02).
001620 01  RUN-TIMESTAMP-14                  PIC 9(14).
001630 01  RUN-TIMESTAMP-BREAKDOWN REDEFINES RUN-TIMESTAMP-14.
001640     05  RTS-CENTURY                   PIC 9(2).
001650     05  RTS-YEAR                      PIC 9(2).
001660     05  RTS-MONTH                     PIC 9(2).
001670     05  RTS-DAY                       PIC 9(2).
001680     05  RTS-HOUR                      PIC 9(2).
001690     05  RTS-MINUTE                    PIC 9(2).
001700     05  RTS-SECOND                    PIC 9(2).
001710*----------------------------------------------------------------
001720*  POINT-DATE-SAVE/POINT-DATE-BREAKDOWN - PICKS THE CCYY/MM/DD
001730*  PORTION OUT OF A 14-DIGIT EVOLUTION POINT DATE FOR PRINTING,
001740*  SAME TRICK RUN-TIMESTAMP-BREAKDOWN USES ABOVE.
001750*----------------------------------------------------------------
001760 01  POINT-DATE-SAVE                   PIC 9(14).
001770 01  POINT-DATE-BREAKDOWN REDEFINES POINT-DATE-SAVE.
001780     05  PDB-CCYY                      PIC 9(4).
001790     05  PDB-MONTH                     PIC 9(2).
001800     05  PDB-DAY                       PIC 9(2).
001810     05  PDB-HOUR                      PIC 9(2).
001820     05  PDB-MINUTE                    PIC 9(2).
001830     05  PDB-SECOND                    PIC 9(2).
001840 01  EDIT-WORK-FIELDS.
001850     05  WE-MONEY-EDIT                 PIC -(13)9.99.
001860     05  WE-PCT-EDIT                   PIC -(3)9.99.
001870     05  WE-COUNT-EDIT                 PIC ZZZZ9.
001880     05  FILLER                        PIC X(08).
001890 PROCEDURE DIVISION.
001900*----------------------------------------------------------------
001910 0000-MAINLINE.
001920     PERFORM 0100-INITIALIZE
001930     PERFORM 1000-PROCESS-HOLDER
001940         UNTIL NETWORTH-IN-EOF
001950     PERFORM 8000-WRITE-GRAND-TOTALS
001960     PERFORM 9000-TERMINATE
001970     STOP RUN.
001980*----------------------------------------------------------------
001990 0100-INITIALIZE.
002000     OPEN INPUT  NETWORTH-SUMMARY-IN
002010                 DISTRIB-LINE-IN
002020                 EVOLUTION-PT-IN
002030     OPEN OUTPUT PATRIMONY-RPT-OUT
002040     MOVE ZERO TO GT-TOTAL-ASSETS-VALUE
002050                  GT-TOTAL-LIABILITIES-VALUE
002060                  GT-TOTAL-NET-WORTH
002070                  GT-RECORD-COUNT
002080                  WS-PAGE-COUNT
002090     ACCEPT RUN-DATE-8 FROM DATE YYYYMMDD
002100     ACCEPT RUN-TIME-6 FROM TIME
002110     MOVE RUN-DATE-8 (1:2) TO RTS-CENTURY
002120     MOVE RUN-DATE-8 (3:2) TO RTS-YEAR
002130     MOVE RUN-DATE-8 (5:2) TO RTS-MONTH
002140     MOVE RUN-DATE-8 (7:2) TO RTS-DAY
002150     MOVE RUN-TIME-6 (1:2) TO RTS-HOUR
002160     MOVE RUN-TIME-6 (3:2) TO RTS-MINUTE
002170     MOVE RUN-TIME-6 (5:2) TO RTS-SECOND
002180     PERFORM 0110-READ-NETWORTH-IN
002190     PERFORM 0120-READ-DISTRIB-IN
002200     PERFORM 0130-READ-EVOLUTION-IN
002210     PERFORM 1050-WRITE-REPORT-HEADER.
002220 0100-EXIT.
002230     EXIT.
002240*----------------------------------------------------------------
002250 0110-READ-NETWORTH-IN.
002260     READ NETWORTH-SUMMARY-IN
002270         AT END
002280             MOVE 'Y' TO NETWORTH-IN-EOF-SW
002290     END-READ.
002300 0110-EXIT.
002310     EXIT.
002320*----------------------------------------------------------------
002330 0120-READ-DISTRIB-IN.
002340     READ DISTRIB-LINE-IN
002350         AT END
002360             MOVE 'Y' TO DISTRIB-IN-EOF-SW
002370     END-READ.
002380 0120-EXIT.
002390     EXIT.
002400*----------------------------------------------------------------
002410 0130-READ-EVOLUTION-IN.
002420     READ EVOLUTION-PT-IN
002430         AT END
002440             MOVE 'Y' TO EVOLUTION-IN-EOF-SW
002450     END-READ.
002460 0130-EXIT.
002470     EXIT.
002480*----------------------------------------------------------------
002490*  1000 SERIES - ONE ACCOUNT HOLDER.  NETWORTH-SUMMARY-IN CARRIES
002500*  EXACTLY ONE RECORD PER HOLDER AND DRIVES THE BREAK; DISTRIB-
002510*  LINE-IN AND EVOLUTION-PT-IN EACH CARRY A RUN OF RECORDS FOR
002520*  THE SAME HOLDER, IN THE SAME ORDER, SINCE PNW, PAD AND PEV
002530*  ALL WALK THE SAME ASSETNEW MASTER IN THE SAME SEQUENCE.
002540*----------------------------------------------------------------
002550 1000-PROCESS-HOLDER.
002560     MOVE NS-USER-ID TO SAVE-USER-ID
002570     PERFORM 1100-WRITE-NETWORTH-LINE
002580     PERFORM 1200-WRITE-DISTRIB-LINES
002590         UNTIL DISTRIB-IN-EOF
002600            OR DL-USER-ID NOT = SAVE-USER-ID
002610     PERFORM 1300-WRITE-EVOLUTION-LINES
002620         UNTIL EVOLUTION-IN-EOF
002630            OR EPI-USER-ID NOT = SAVE-USER-ID
002640     ADD NS-TOTAL-ASSETS-VALUE      TO GT-TOTAL-ASSETS-VALUE
002650     ADD NS-TOTAL-LIABILITIES-VALUE TO GT-TOTAL-LIABILITIES-VALUE
002660     ADD NS-NET-WORTH               TO GT-TOTAL-NET-WORTH
002670     ADD 1                          TO GT-RECORD-COUNT
002680     PERFORM 0110-READ-NETWORTH-IN.
002690 1000-EXIT.
002700     EXIT.
002710*----------------------------------------------------------------
002720 1100-WRITE-NETWORTH-LINE.
002730     PERFORM 1900-CHECK-PAGE-BREAK THRU 1900-EXIT
002740     MOVE SPACES TO PRINT-LINE
002750     MOVE 'ACCOUNT:' TO PRINT-LINE (3:8)
002760     MOVE SAVE-USER-ID TO PRINT-LINE (12:12)
002770     MOVE 'ASSETS' TO PRINT-LINE (30:6)
002780     MOVE NS-TOTAL-ASSETS-VALUE TO WE-MONEY-EDIT
002790     MOVE WE-MONEY-EDIT TO PRINT-LINE (37:17)
002800     MOVE 'LIABILITIES' TO PRINT-LINE (58:11)
002810     MOVE NS-TOTAL-LIABILITIES-VALUE TO WE-MONEY-EDIT
002820     MOVE WE-MONEY-EDIT TO PRINT-LINE (70:17)
002830     MOVE 'NET WORTH' TO PRINT-LINE (91:9)
002840     MOVE NS-NET-WORTH TO WE-MONEY-EDIT
002850     MOVE WE-MONEY-EDIT TO PRINT-LINE (101:17)
002860     MOVE 'COUNT:' TO PRINT-LINE (120:6)
002870     MOVE NS-ASSET-COUNT TO WE-COUNT-EDIT
002880     MOVE WE-COUNT-EDIT TO PRINT-LINE (127:5)
002890     WRITE PRINT-LINE AFTER ADVANCING 1 LINE
002900     ADD 1 TO WS-LINE-COUNT.
002910 1100-EXIT.
002920     EXIT.
002930*----------------------------------------------------------------
002940 1200-WRITE-DISTRIB-LINES.
002950     PERFORM 1210-WRITE-ONE-DISTRIB-LINE
002960     PERFORM 0120-READ-DISTRIB-IN.
002970 1200-EXIT.
002980     EXIT.
002990*----------------------------------------------------------------
003000*  1210 - CATEGORY LINES CARRY A COUNT COLUMN, TYPE LINES DO
003010*  NOT; THE LIABILITY CATEGORY'S PERCENT IS LEFT BLANK, NOT
003020*  ZERO, TO MATCH THE RULE PAD.TIP03 APPLIES BEFORE WRITING IT.
003030*----------------------------------------------------------------
003040 1210-WRITE-ONE-DISTRIB-LINE.
003050     PERFORM 1900-CHECK-PAGE-BREAK THRU 1900-EXIT
003060     MOVE SPACES TO PRINT-LINE
003070     MOVE DL-GROUP-KIND TO PRINT-LINE (5:8)
003080     MOVE DL-GROUP-CODE TO PRINT-LINE (15:14)
003090     MOVE 'AMOUNT:' TO PRINT-LINE (32:7)
003100     MOVE DL-GROUP-AMOUNT TO WE-MONEY-EDIT
003110     MOVE WE-MONEY-EDIT TO PRINT-LINE (39:17)
003120     IF DL-GROUP-KIND = 'CATEGORY' AND DL-GROUP-CODE = 'LIABILITY'
003130         CONTINUE
003140     ELSE
003150         MOVE 'PCT:' TO PRINT-LINE (60:4)
003160         MOVE DL-GROUP-PCT TO WE-PCT-EDIT
003170         MOVE WE-PCT-EDIT TO PRINT-LINE (64:7)
003180     END-IF
003190     IF DL-GROUP-KIND = 'CATEGORY'
003200         MOVE 'COUNT:' TO PRINT-LINE (75:6)
003210         MOVE DL-GROUP-COUNT TO WE-COUNT-EDIT
003220         MOVE WE-COUNT-EDIT TO PRINT-LINE (81:5)
003230     END-IF
003240     WRITE PRINT-LINE AFTER ADVANCING 1 LINE
003250     ADD 1 TO WS-LINE-COUNT.
003260 1210-EXIT.
003270     EXIT.
003280*----------------------------------------------------------------
003290 1300-WRITE-EVOLUTION-LINES.
003300     IF EPI-IS-TRAILER
003310         PERFORM 1320-WRITE-CHANGE-TRAILER-LINE
003320     ELSE
003330         PERFORM 1310-WRITE-ONE-EVOLUTION-LINE
003340     END-IF
003350     PERFORM 0130-READ-EVOLUTION-IN.
003360 1300-EXIT.
003370     EXIT.
003380*----------------------------------------------------------------
003390 1310-WRITE-ONE-EVOLUTION-LINE.
003400     PERFORM 1900-CHECK-PAGE-BREAK THRU 1900-EXIT
003410     MOVE EPI-POINT-DATE TO POINT-DATE-SAVE
003420     MOVE SPACES TO PRINT-LINE
003430     MOVE 'POINT:' TO PRINT-LINE (5:6)
003440     MOVE PDB-CCYY TO PRINT-LINE (12:4)
003450     MOVE '/' TO PRINT-LINE (16:1)
003460     MOVE PDB-MONTH TO PRINT-LINE (17:2)
003470     MOVE '/' TO PRINT-LINE (19:1)
003480     MOVE PDB-DAY TO PRINT-LINE (20:2)
003490     MOVE 'ASSETS:' TO PRINT-LINE (25:7)
003500     MOVE EPI-POINT-ASSETS TO WE-MONEY-EDIT
003510     MOVE WE-MONEY-EDIT TO PRINT-LINE (33:17)
003520     MOVE 'LIAB:' TO PRINT-LINE (54:5)
003530     MOVE EPI-POINT-LIABILITIES TO WE-MONEY-EDIT
003540     MOVE WE-MONEY-EDIT TO PRINT-LINE (60:17)
003550     MOVE 'NET WORTH:' TO PRINT-LINE (81:10)
003560     MOVE EPI-POINT-NET-WORTH TO WE-MONEY-EDIT
003570     MOVE WE-MONEY-EDIT TO PRINT-LINE (92:17)
003580     WRITE PRINT-LINE AFTER ADVANCING 1 LINE
003590     ADD 1 TO WS-LINE-COUNT.
003600 1310-EXIT.
003610     EXIT.
003620*----------------------------------------------------------------
003630 1320-WRITE-CHANGE-TRAILER-LINE.
003640     PERFORM 1900-CHECK-PAGE-BREAK THRU 1900-EXIT
003650     MOVE SPACES TO PRINT-LINE
003660     MOVE 'CHANGE:' TO PRINT-LINE (5:7)
003670     MOVE 'AMOUNT:' TO PRINT-LINE (13:7)
003680     MOVE ETI-TOTAL-CHANGE-AMOUNT TO WE-MONEY-EDIT
003690     MOVE WE-MONEY-EDIT TO PRINT-LINE (21:17)
003700     MOVE 'PCT:' TO PRINT-LINE (42:4)
003710     MOVE ETI-TOTAL-CHANGE-PCT TO WE-PCT-EDIT
003720     MOVE WE-PCT-EDIT TO PRINT-LINE (47:7)
003730     WRITE PRINT-LINE AFTER ADVANCING 1 LINE
003740     ADD 1 TO WS-LINE-COUNT.
003750 1320-EXIT.
003760     EXIT.
003770*----------------------------------------------------------------
003780*  1050/1900 SERIES - PAGE HEADING AND PAGE BREAK CONTROL.  THIS
003790*  IS THE ONE PROGRAM IN THE SUITE THAT ACTUALLY DRIVES THE
003800*  C01/TOP-OF-FORM CHANNEL DECLARED IN SPECIAL-NAMES.
003810*----------------------------------------------------------------
003820 1050-WRITE-REPORT-HEADER.
003830     ADD 1 TO WS-PAGE-COUNT
003840     MOVE SPACES TO PRINT-LINE
003850     MOVE 'WEALTH-TRACK SYSTEMS - PATRIMONY REPORT'
003860                                       TO PRINT-LINE (3:40)
003870     MOVE 'RUN DATE:' TO PRINT-LINE (100:9)
003880     MOVE RTS-MONTH TO PRINT-LINE (110:2)
003890     MOVE '/' TO PRINT-LINE (112:1)
003900     MOVE RTS-DAY TO PRINT-LINE (113:2)
003910     MOVE '/' TO PRINT-LINE (115:1)
003920     MOVE RTS-CENTURY TO PRINT-LINE (116:2)
003930     MOVE RTS-YEAR TO PRINT-LINE (118:2)
003940     WRITE PRINT-LINE AFTER ADVANCING TOP-OF-FORM
003950     MOVE ZERO TO WS-LINE-COUNT.
003960 1050-EXIT.
003970     EXIT.
003980*----------------------------------------------------------------
003990 1900-CHECK-PAGE-BREAK.
004000     IF WS-LINE-COUNT NOT > WS-MAX-LINES-PER-PAGE
004010         GO TO 1900-EXIT
004020     END-IF.
004030 1910-FORCE-PAGE-BREAK.
004040     PERFORM 1050-WRITE-REPORT-HEADER.
004050 1900-EXIT.
004060     EXIT.
004070*----------------------------------------------------------------
004080*  8000 SERIES - GRAND TOTALS ACROSS EVERY HOLDER ON THE RUN.
004090*----------------------------------------------------------------
004100 8000-WRITE-GRAND-TOTALS.
004110     PERFORM 1900-CHECK-PAGE-BREAK THRU 1900-EXIT
004120     MOVE SPACES TO PRINT-LINE
004130     MOVE 'GRAND TOTAL:' TO PRINT-LINE (3:12)
004140     MOVE 'ASSETS:' TO PRINT-LINE (30:7)
004150     MOVE GT-TOTAL-ASSETS-VALUE TO WE-MONEY-EDIT
004160     MOVE WE-MONEY-EDIT TO PRINT-LINE (38:17)
004170     MOVE 'LIABILITIES:' TO PRINT-LINE (59:12)
004180     MOVE GT-TOTAL-LIABILITIES-VALUE TO WE-MONEY-EDIT
004190     MOVE WE-MONEY-EDIT TO PRINT-LINE (72:17)
004200     MOVE 'NET WORTH:' TO PRINT-LINE (93:10)
004210     MOVE GT-TOTAL-NET-WORTH TO WE-MONEY-EDIT
004220     MOVE WE-MONEY-EDIT TO PRINT-LINE (104:17)
004230     MOVE 'RECORDS:' TO PRINT-LINE (120:8)
004240     MOVE GT-RECORD-COUNT TO WE-COUNT-EDIT
004250     MOVE WE-COUNT-EDIT TO PRINT-LINE (128:5)
004260     WRITE PRINT-LINE AFTER ADVANCING 1 LINE
004270     ADD 1 TO WS-LINE-COUNT.
004280 8000-EXIT.
004290     EXIT.
004300*----------------------------------------------------------------
004310 9000-TERMINATE.
004320     CLOSE NETWORTH-SUMMARY-IN
004330           DISTRIB-LINE-IN
004340           EVOLUTION-PT-IN
004350           PATRIMONY-RPT-OUT.
004360 9000-EXIT.
004370     EXIT.
