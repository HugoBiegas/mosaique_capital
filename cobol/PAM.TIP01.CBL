000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PATRIMONY-ASSET-MAINTENANCE.
000120     AUTHOR. R. OKONKWO.
000130     INSTALLATION. WEALTH-TRACK SYSTEMS - BATCH DEVELOPMENT.
000140     DATE-WRITTEN. 04/11/1988.
000150     DATE-COMPILED. 04/11/1988.
000160     SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000170*----------------------------------------------------------------
000180*  CHANGE LOG
000190*----------------------------------------------------------------
000200*  04/11/88  ROK  ORIGINAL PROGRAM - REQUEST WT-0114.
000210*  04/11/88  ROK  ASSET MASTER TABLE LOAD AND MATCH LOGIC.
000220*  04/25/88  ROK  ADDED CREATE-ASSET DEFAULTING PARAGRAPHS
000230*  04/25/88       PER WT-0119, ORDER IS FIXED - DO NOT REORDER.
000240*  05/02/88  ROK  ADDED UPDATE-ASSET REVALUATION TEST WT-0122.
000250*  05/10/88  ROK  ADDED ADD-VALUATION TRANSACTION TYPE WT-0126.
000260*  06/14/88  DLM  EDIT PARAGRAPH REWRITE - REJECT REASONS NOW
000270*  06/14/88       WRITTEN TO ERR-OUT FOR THE SUMMARY RUN WT-0140.
000280*  11/03/89  DLM  RAISED ASSET TABLE FROM 2000 TO 5000 ENTRIES
000290*  11/03/89       PER CAPACITY REVIEW WT-0201.
000300*  02/19/91  PMS  CORRECTED VALUATION SEQUENCE NUMBER WRAP AT
000310*  02/19/91       99999, SEE WT-0233.
000320*  08/07/93  PMS  MINOR - ALIGNED FLAG TESTS TO USE 88-LEVELS
000330*  08/07/93       THROUGHOUT PER SHOP STANDARD WT-0255.
000340*  01/22/96  KTB  ADDED CURRENCY-CODE CARRY TO NEW VALUATION
000350*  01/22/96       RECORDS ON UPDATE AND ADD-VALUATION WT-0301.
000360*  09/09/98  KTB  Y2K REMEDIATION - ALL DATE FIELDS ALREADY
000370*  09/09/98       14-DIGIT CENTURY-INCLUSIVE, NO CHANGE NEEDED,
000380*  09/09/98       SIGNED OFF PER Y2K-0071.
000390*  03/15/02  RGV  ADDED HAS-VALUATION PRESENCE SCAN SO CREATE
000400*  03/15/02       DOES NOT DUPLICATE AN INITIAL VALUATION WHEN
000410*  03/15/02       HISTORY WAS PRE-LOADED BY CONVERSION WT-0388.
000420*  06/02/03  DLM  WT-0388'S SCAN ONLY TESTED WHETHER THE ASSET
000430*  06/02/03       WAS ALREADY ON THE TABLE, SO A CONVERSION-
000440*  06/02/03       LOADED ASSET WITH NO HISTORY BEHIND IT NEVER
000450*  06/02/03       GOT AN INITIAL VALUATION EITHER.  2400 NOW
000460*  06/02/03       TESTS AT-HAS-VALUATION-FLAG DIRECTLY - WT-0421.
000470*----------------------------------------------------------------
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS VALID-CURR-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000530     UPSI-0 IS RUN-SWITCHES.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT ASSET-MASTER-IN  ASSIGN TO "ASSETMST"
000570         ORGANIZATION IS SEQUENTIAL
000580         FILE STATUS IS FS-ASSET-IN.
000590     SELECT VALHIST-IN       ASSIGN TO "VALHIST"
000600         ORGANIZATION IS SEQUENTIAL
000610         FILE STATUS IS FS-VALHIST-IN.
000620     SELECT MAINT-TRANS-IN   ASSIGN TO "MAINTTRN"
000630         ORGANIZATION IS SEQUENTIAL
000640         FILE STATUS IS FS-TRANS-IN.
000650     SELECT ASSET-MASTER-OUT ASSIGN TO "ASSETNEW"
000660         ORGANIZATION IS SEQUENTIAL
000670         FILE STATUS IS FS-ASSET-OUT.
000680     SELECT VALHIST-OUT      ASSIGN TO "VALNEW"
000690         ORGANIZATION IS SEQUENTIAL
000700         FILE STATUS IS FS-VALHIST-OUT.
000710     SELECT ERROR-RPT-OUT    ASSIGN TO "MAINTERR"
000720         ORGANIZATION IS SEQUENTIAL
000730         FILE STATUS IS FS-ERR-OUT.
000740 DATA DIVISION.
000750 FILE SECTION.
000760 FD  ASSET-MASTER-IN
000770     LABEL RECORDS ARE STANDARD.
000780 01  ASSET-MASTER-IN-RECORD          PIC X(190).
000790 FD  VALHIST-IN
000800     LABEL RECORDS ARE STANDARD.
000810 01  VALHIST-IN-RECORD               PIC X(70).
000820 FD  MAINT-TRANS-IN
000830     LABEL RECORDS ARE STANDARD.
000840 01  MAINT-TRANS-RECORD.
000850     05  TRAN-RECORD-TYPE-CD          PIC X(1).
000860         88  TRAN-CREATE-ASSET             VALUE 'C'.
000870         88  TRAN-UPDATE-ASSET             VALUE 'U'.
000880         88  TRAN-ADD-VALUATION            VALUE 'V'.
000890     05  TRAN-CREATE-AREA.
000900         10  TRC-ASSET-ID              PIC X(12).
000910         10  TRC-HOLDER-ID             PIC X(12).
000920         10  TRC-ASSET-NAME            PIC X(30).
000930         10  TRC-ASSET-DESC            PIC X(40).
000940         10  TRC-ASSET-TYPE-CD         PIC X(14).
000950         10  TRC-ASSET-CATEGORY-CD     PIC X(10).
000960         10  TRC-CURRENCY-CD           PIC X(3).
000970         10  TRC-CURRENT-VALUE         PIC S9(13)V99.
000980         10  TRC-CURR-VAL-FLAG         PIC X(1).
000990         10  TRC-ACQ-VALUE             PIC S9(13)V99.
001000         10  TRC-ACQ-VAL-FLAG          PIC X(1).
001010         10  TRC-ACQUISITION-DATE      PIC 9(14).
001020         10  TRC-LAST-UPDATE-DATE      PIC 9(14).
001030         10  FILLER                    PIC X(10).
001040     05  TRAN-UPDATE-AREA REDEFINES TRAN-CREATE-AREA.
001050         10  TRU-ASSET-ID              PIC X(12).
001060         10  TRU-HOLDER-ID             PIC X(12).
001070         10  FILLER                    PIC X(94).
001080         10  TRU-CURRENT-VALUE         PIC S9(13)V99.
001090         10  TRU-CURR-VAL-FLAG         PIC X(1).
001100         10  FILLER                    PIC X(57).
001110     05  TRAN-ADD-VAL-AREA REDEFINES TRAN-CREATE-AREA.
001120         10  TRV-ASSET-ID              PIC X(12).
001130         10  TRV-VALUATION-VALUE       PIC S9(13)V99.
001140         10  TRV-VALUATION-DATE        PIC 9(14).
001150         10  TRV-CURRENCY-CD           PIC X(3).
001160         10  TRV-VALUATION-SOURCE      PIC X(14).
001170         10  FILLER                    PIC X(133).
001180 FD  ASSET-MASTER-OUT
001190     LABEL RECORDS ARE STANDARD.
001200 01  ASSET-MASTER-OUT-RECORD         PIC X(190).
001210 FD  VALHIST-OUT
001220     LABEL RECORDS ARE STANDARD.
001230 01  VALHIST-OUT-RECORD              PIC X(70).
001240 FD  ERROR-RPT-OUT
001250     LABEL RECORDS ARE STANDARD.
001260 01  ERROR-RPT-LINE                  PIC X(132).
001270 WORKING-STORAGE SECTION.
001280*----------------------------------------------------------------
001290*  STANDALONE 77-LEVEL COUNTERS - NOT PART OF ANY GROUP, PER
001300*  SHOP STANDARD FOR A SUBSCRIPT/SEQUENCE LIMIT USED ACROSS
001310*  SEVERAL SERIES BELOW (0200/2000/2400/2410/3200/4000/8000).
001320*----------------------------------------------------------------
001330 77  ASSET-TABLE-COUNT             PIC 9(5)  COMP VALUE ZERO.
001340 77  ASSET-TABLE-MAX               PIC 9(5)  COMP VALUE 5000.
001350 77  WC-VALUATION-SEQ-NBR          PIC 9(5)  COMP VALUE ZERO.
001360 01  FILE-STATUS-AREA.
001370     05  FS-ASSET-IN                  PIC X(2).
001380     05  FS-VALHIST-IN                PIC X(2).
001390     05  FS-TRANS-IN                  PIC X(2).
001400     05  FS-ASSET-OUT                 PIC X(2).
001410     05  FS-VALHIST-OUT               PIC X(2).
001420     05  FS-ERR-OUT                   PIC X(2).
001430     05  FILLER                       PIC X(08).
001440 01  END-OF-FILE-SWITCHES.
001450     05  ASSET-IN-EOF-SW              PIC X(1)      VALUE 'N'.
001460         88  ASSET-IN-EOF                  VALUE 'Y'.
001470     05  VALHIST-IN-EOF-SW            PIC X(1)      VALUE 'N'.
001480         88  VALHIST-IN-EOF                VALUE 'Y'.
001490     05  TRANS-IN-EOF-SW              PIC X(1)      VALUE 'N'.
001500         88  TRANS-IN-EOF                  VALUE 'Y'.
001510     05  FILLER                       PIC X(01).
001520*----------------------------------------------------------------
001530*  ASSET TABLE - WHOLE MASTER HELD IN CORE FOR THE DURATION OF
001540*  THE RUN SO CREATE/UPDATE/ADD-VALUATION TRANSACTIONS CAN BE
001550*  MATCHED AGAINST THE MASTER REGARDLESS OF TRANSACTION SEQUENCE.
001560*----------------------------------------------------------------
001570 01  ASSET-TABLE.
001580     05  ASSET-TABLE-ENTRY OCCURS 5000 TIMES
001590                           INDEXED BY ASSET-TAB-IX.
001600         10  AT-ASSET-ID               PIC X(12).
001610         10  AT-HOLDER-ID              PIC X(12).
001620         10  AT-ASSET-NAME             PIC X(30).
001630         10  AT-ASSET-DESC             PIC X(40).
001640         10  AT-ASSET-TYPE-CD          PIC X(14).
001650         10  AT-ASSET-CATEGORY-CD      PIC X(10).
001660         10  AT-CURRENCY-CD            PIC X(3).
001670         10  AT-CURRENT-VALUE          PIC S9(13)V99.
001680         10  AT-CURR-VAL-FLAG          PIC X(1).
001690             88  AT-CURR-VAL-PRESENT       VALUE 'Y'.
001700             88  AT-CURR-VAL-ABSENT        VALUE 'N'.
001710         10  AT-ACQ-VALUE              PIC S9(13)V99.
001720         10  AT-ACQ-VAL-FLAG           PIC X(1).
001730             88  AT-ACQ-VAL-PRESENT        VALUE 'Y'.
001740             88  AT-ACQ-VAL-ABSENT         VALUE 'N'.
001750         10  AT-ACQUISITION-DATE       PIC 9(14).
001760         10  AT-LAST-UPDATE-DATE       PIC 9(14).
001770         10  AT-HAS-VALUATION-FLAG     PIC X(1).
001780             88  AT-HAS-VALUATION           VALUE 'Y'.
001790             88  AT-NO-VALUATION             VALUE 'N'.
001800         10  FILLER                    PIC X(09).
001810 01  WORK-COUNTERS.
001820     05  WC-RECORDS-CREATED            PIC 9(7)  COMP.
001830     05  WC-RECORDS-UPDATED            PIC 9(7)  COMP.
001840     05  WC-RECORDS-VALUED             PIC 9(7)  COMP.
001850     05  WC-RECORDS-REJECTED           PIC 9(7)  COMP.
001860     05  FILLER                        PIC X(05).
001870 01  WORK-SWITCHES.
001880     05  ASSET-FOUND-SW                PIC X(1)  VALUE 'N'.
001890         88  ASSET-WAS-FOUND               VALUE 'Y'.
001900     05  VALUE-CHANGED-SW              PIC X(1)  VALUE 'N'.
001910         88  VALUE-DID-CHANGE              VALUE 'Y'.
001920     05  EDIT-FAILED-SW                PIC X(1)  VALUE 'N'.
001930         88  EDIT-FAILED                   VALUE 'Y'.
001940     05  SKIP-INITIAL-VAL-SW           PIC X(1)  VALUE 'N'.
001950         88  SKIP-INITIAL-VAL              VALUE 'Y'.
001960     05  FILLER                        PIC X(01).
001970 01  WORK-REJECT-REASON                PIC X(40).
001980 01  WORK-SEARCH-KEY                    PIC X(12).
001990*----------------------------------------------------------------
002000*  RUN-DATE-TIME - REFRESHED ONCE AT PROGRAM START, USED AS THE
002010*  "RUN TIMESTAMP" CALLED FOR IN THE DEFAULTING RULES.
002020*----------------------------------------------------------------
002030 01  RUN-DATE-TIME.
002040     05  RUN-DATE-8                    PIC 9(8).
002050     05  RUN-TIME-6                    PIC 9(6).
002060     05  FILLER                        PIC X(02).
002070 01  RUN-TIMESTAMP-14                  PIC 9(14).
002080 01  RUN-TIMESTAMP-BREAKDOWN REDEFINES RUN-TIMESTAMP-14.
002090     05  RTS-CENTURY                   PIC 9(2).
002100     05  RTS-YEAR                      PIC 9(2).
002110     05  RTS-MONTH                     PIC 9(2).
002120     05  RTS-DAY                       PIC 9(2).
002130     05  RTS-HOUR                      PIC 9(2).
002140     05  RTS-MINUTE                    PIC 9(2).
002150     05  RTS-SECOND                    PIC 9(2).
002160 01  NEW-VALUATION-ID.
002170     05  NVI-PREFIX                    PIC X(1)  VALUE 'V'.
002180     05  NVI-RUN-DATE                  PIC 9(6).
002190     05  NVI-SEQ-NBR                   PIC 9(5).
002200     05  FILLER                        PIC X(01).
002210*----------------------------------------------------------------
002220*  CURRENT-ASSET-WORK-AREA - THE ENTRY BEING BUILT OR MATCHED,
002230*  SHARED BY THE CREATE, UPDATE AND ADD-VALUATION PARAGRAPHS.
002240*----------------------------------------------------------------
002250 01  CURRENT-ASSET-WORK-AREA.
002260     05  CAW-ASSET-ID                  PIC X(12).
002270     05  CAW-HOLDER-ID                 PIC X(12).
002280     05  CAW-ASSET-NAME                PIC X(30).
002290     05  CAW-ASSET-DESC                PIC X(40).
002300     05  CAW-ASSET-TYPE-CD             PIC X(14).
002310     05  CAW-ASSET-CATEGORY-CD         PIC X(10).
002320     05  CAW-CURRENCY-CD               PIC X(3).
002330     05  CAW-CURRENT-VALUE             PIC S9(13)V99.
002340     05  CAW-CURR-VAL-FLAG             PIC X(1).
002350     05  CAW-ACQ-VALUE                 PIC S9(13)V99.
002360     05  CAW-ACQ-VAL-FLAG              PIC X(1).
002370     05  CAW-ACQUISITION-DATE          PIC 9(14).
002380     05  CAW-LAST-UPDATE-DATE          PIC 9(14).
002390     05  FILLER                        PIC X(09).
002400 01  NEW-VALUATION-WORK-AREA.
002410     05  NVW-VALUATION-ID              PIC X(12).
002420     05  NVW-ASSET-ID                  PIC X(12).
002430     05  NVW-VALUATION-VALUE           PIC S9(13)V99.
002440     05  NVW-VALUATION-DATE            PIC 9(14).
002450     05  NVW-CURRENCY-CD               PIC X(3).
002460     05  NVW-VALUATION-SOURCE          PIC X(14).
002470     05  FILLER                        PIC X(09).
002480 PROCEDURE DIVISION.
002490*----------------------------------------------------------------
002500 0000-MAINLINE.
002510     PERFORM 0100-INITIALIZE
002520     PERFORM 0200-LOAD-ASSET-TABLE
002530         UNTIL ASSET-IN-EOF
002540     PERFORM 0300-MARK-VALUATION-HISTORY
002550         UNTIL VALHIST-IN-EOF
002560     PERFORM 1000-EDIT-TRANSACTION
002570         UNTIL TRANS-IN-EOF
002580     PERFORM 8000-WRITE-ASSET-TABLE
002590         VARYING ASSET-TAB-IX FROM 1 BY 1
002600         UNTIL ASSET-TAB-IX > ASSET-TABLE-COUNT
002610     PERFORM 9000-TERMINATE
002620     STOP RUN.
002630*----------------------------------------------------------------
002640 0100-INITIALIZE.
002650     OPEN INPUT  ASSET-MASTER-IN
002660                 VALHIST-IN
002670                 MAINT-TRANS-IN
002680     OPEN OUTPUT ASSET-MASTER-OUT
002690                 VALHIST-OUT
002700                 ERROR-RPT-OUT
002710     MOVE ZERO TO ASSET-TABLE-COUNT
002720     MOVE ZERO TO WC-RECORDS-CREATED
002730                  WC-RECORDS-UPDATED
002740                  WC-RECORDS-VALUED
002750                  WC-RECORDS-REJECTED
002760     ACCEPT RUN-DATE-8 FROM DATE YYYYMMDD
002770     ACCEPT RUN-TIME-6 FROM TIME
002780     MOVE RUN-DATE-8 (1:2) TO RTS-CENTURY
002790     MOVE RUN-DATE-8 (3:2) TO RTS-YEAR
002800     MOVE RUN-DATE-8 (5:2) TO RTS-MONTH
002810     MOVE RUN-DATE-8 (7:2) TO RTS-DAY
002820     MOVE RUN-TIME-6 (1:2) TO RTS-HOUR
002830     MOVE RUN-TIME-6 (3:2) TO RTS-MINUTE
002840     MOVE RUN-TIME-6 (5:2) TO RTS-SECOND
002850     MOVE RUN-DATE-8 TO NVI-RUN-DATE
002860     PERFORM 0110-READ-ASSET-IN
002870     PERFORM 0120-READ-VALHIST-IN
002880     PERFORM 0130-READ-TRANS-IN.
002890 0100-EXIT.
002900     EXIT.
002910*----------------------------------------------------------------
002920 0110-READ-ASSET-IN.
002930     READ ASSET-MASTER-IN
002940         AT END MOVE 'Y' TO ASSET-IN-EOF-SW
002950     END-READ.
002960 0110-EXIT.
002970     EXIT.
002980*----------------------------------------------------------------
002990 0120-READ-VALHIST-IN.
003000     READ VALHIST-IN
003010         AT END MOVE 'Y' TO VALHIST-IN-EOF-SW
003020     END-READ.
003030 0120-EXIT.
003040     EXIT.
003050*----------------------------------------------------------------
003060 0130-READ-TRANS-IN.
003070     READ MAINT-TRANS-IN
003080         AT END MOVE 'Y' TO TRANS-IN-EOF-SW
003090     END-READ.
003100 0130-EXIT.
003110     EXIT.
003120*----------------------------------------------------------------
003130*  0200 SERIES - LOAD THE INBOUND ASSET MASTER INTO THE TABLE.
003140*----------------------------------------------------------------
003150 0200-LOAD-ASSET-TABLE.
003160     IF ASSET-TABLE-COUNT < ASSET-TABLE-MAX
003170         ADD 1 TO ASSET-TABLE-COUNT
003180         SET ASSET-TAB-IX TO ASSET-TABLE-COUNT
003190         MOVE ASSET-MASTER-IN-RECORD (01:12)
003200                               TO AT-ASSET-ID (ASSET-TAB-IX)
003210         MOVE ASSET-MASTER-IN-RECORD (13:12)
003220                               TO AT-HOLDER-ID (ASSET-TAB-IX)
003230         MOVE ASSET-MASTER-IN-RECORD (25:30)
003240                               TO AT-ASSET-NAME (ASSET-TAB-IX)
003250         MOVE ASSET-MASTER-IN-RECORD (55:40)
003260                               TO AT-ASSET-DESC (ASSET-TAB-IX)
003270         MOVE ASSET-MASTER-IN-RECORD (95:14)
003280                               TO AT-ASSET-TYPE-CD (ASSET-TAB-IX)
003290         MOVE ASSET-MASTER-IN-RECORD (109:10)
003300                           TO AT-ASSET-CATEGORY-CD (ASSET-TAB-IX)
003310         MOVE ASSET-MASTER-IN-RECORD (119:3)
003320                               TO AT-CURRENCY-CD (ASSET-TAB-IX)
003330         MOVE ASSET-MASTER-IN-RECORD (122:15)
003340                               TO AT-CURRENT-VALUE (ASSET-TAB-IX)
003350         MOVE ASSET-MASTER-IN-RECORD (137:1)
003360                               TO AT-CURR-VAL-FLAG (ASSET-TAB-IX)
003370         MOVE ASSET-MASTER-IN-RECORD (138:15)
003380                               TO AT-ACQ-VALUE (ASSET-TAB-IX)
003390         MOVE ASSET-MASTER-IN-RECORD (153:1)
003400                               TO AT-ACQ-VAL-FLAG (ASSET-TAB-IX)
003410         MOVE ASSET-MASTER-IN-RECORD (154:14)
003420                           TO AT-ACQUISITION-DATE (ASSET-TAB-IX)
003430         MOVE ASSET-MASTER-IN-RECORD (168:14)
003440                           TO AT-LAST-UPDATE-DATE (ASSET-TAB-IX)
003450         MOVE 'N' TO AT-HAS-VALUATION-FLAG (ASSET-TAB-IX)
003460     END-IF
003470     PERFORM 0110-READ-ASSET-IN.
003480 0200-EXIT.
003490     EXIT.
003500*----------------------------------------------------------------
003510*  0300 SERIES - MARK ANY ASSET THAT ALREADY HAS VALUATION
003520*  HISTORY SO CREATE-ASSET DOES NOT DUPLICATE THE INITIAL ENTRY.
003530*----------------------------------------------------------------
003540 0300-MARK-VALUATION-HISTORY.
003550     MOVE VALHIST-IN-RECORD (13:12) TO WORK-SEARCH-KEY
003560     PERFORM 0320-FIND-ASSET-BY-KEY
003570         VARYING ASSET-TAB-IX FROM 1 BY 1
003580         UNTIL ASSET-TAB-IX > ASSET-TABLE-COUNT
003590            OR ASSET-WAS-FOUND
003600     IF ASSET-WAS-FOUND
003610         SET ASSET-TAB-IX DOWN BY 1
003620         MOVE 'Y' TO AT-HAS-VALUATION-FLAG (ASSET-TAB-IX)
003630     END-IF
003640     PERFORM 0120-READ-VALHIST-IN.
003650 0300-EXIT.
003660     EXIT.
003670*----------------------------------------------------------------
003680*  0320 - GENERIC TABLE LOOKUP, KEYED BY WORK-SEARCH-KEY, USED
003690*  BY EVERY PARAGRAPH THAT HAS TO MATCH A TRANSACTION AGAINST
003700*  THE IN-CORE MASTER.
003710*----------------------------------------------------------------
003720 0320-FIND-ASSET-BY-KEY.
003730     MOVE 'N' TO ASSET-FOUND-SW
003740     IF AT-ASSET-ID (ASSET-TAB-IX) = WORK-SEARCH-KEY
003750         MOVE 'Y' TO ASSET-FOUND-SW
003760     END-IF.
003770 0320-EXIT.
003780     EXIT.
003790*----------------------------------------------------------------
003800*  1000 SERIES - EDIT THE INCOMING TRANSACTION AND ROUTE IT.
003810*----------------------------------------------------------------
003820 1000-EDIT-TRANSACTION.
003830     MOVE 'N' TO EDIT-FAILED-SW
003840     MOVE SPACES TO WORK-REJECT-REASON
003850     IF TRAN-CREATE-ASSET OR TRAN-UPDATE-ASSET
003860         PERFORM 1100-EDIT-ASSET-FIELDS THRU 1100-EXIT
003870     ELSE
003880         IF TRAN-ADD-VALUATION
003890             PERFORM 1200-EDIT-VALUATION-FIELDS
003900         ELSE
003910             MOVE 'Y' TO EDIT-FAILED-SW
003920             MOVE 'UNRECOGNIZED TRANSACTION TYPE'
003930                                       TO WORK-REJECT-REASON
003940         END-IF
003950     END-IF
003960     IF EDIT-FAILED
003970         ADD 1 TO WC-RECORDS-REJECTED
003980         PERFORM 1900-WRITE-ERROR-LINE
003990     ELSE
004000         IF TRAN-CREATE-ASSET
004010             PERFORM 2000-CREATE-ASSET
004020         ELSE
004030             IF TRAN-UPDATE-ASSET
004040                 PERFORM 3000-UPDATE-ASSET
004050             ELSE
004060                 PERFORM 4000-ADD-VALUATION
004070             END-IF
004080         END-IF
004090     END-IF
004100     PERFORM 0130-READ-TRANS-IN.
004110 1000-EXIT.
004120     EXIT.
004130*----------------------------------------------------------------
004140*  1100 SERIES - CASCADING FIELD EDITS FOR CREATE/UPDATE, RUN
004150*  AS ONE PERFORM ... THRU RANGE FROM 1000.  EACH PARAGRAPH
004160*  FALLS THROUGH TO THE NEXT WHEN ITS TEST PASSES; A FAILED
004170*  TEST SETS THE REJECT REASON AND BRANCHES DIRECTLY TO
004180*  1100-EXIT SO NO FURTHER FIELD IS EDITED ONCE ONE HAS FAILED.
004190*----------------------------------------------------------------
004200 1100-EDIT-ASSET-FIELDS.
004210     IF TRC-ASSET-NAME = SPACES
004220         MOVE 'Y' TO EDIT-FAILED-SW
004230         MOVE 'MISSING ASSET NAME' TO WORK-REJECT-REASON
004240         GO TO 1100-EXIT
004250     END-IF.
004260 1110-EDIT-TYPE-CODE.
004270     MOVE 'N' TO ASSET-FOUND-SW
004280     IF TRC-ASSET-TYPE-CD = 'REAL-ESTATE' OR 'BANK-ACCT'
004290                           OR 'STOCK'      OR 'BOND'
004300                           OR 'MUTUAL-FUND' OR 'ETF'
004310                           OR 'CRYPTO'     OR 'PREC-METAL'
004320                           OR 'VEHICLE'    OR 'ART'
004330                           OR 'INSURANCE'  OR 'RETIREMENT'
004340                           OR 'LOAN'       OR 'OTHER'
004350         MOVE 'Y' TO ASSET-FOUND-SW
004360     END-IF
004370     IF NOT ASSET-WAS-FOUND
004380         MOVE 'Y' TO EDIT-FAILED-SW
004390         MOVE 'INVALID ASSET TYPE CODE' TO WORK-REJECT-REASON
004400         GO TO 1100-EXIT
004410     END-IF.
004420 1120-EDIT-CATEGORY-CODE.
004430     MOVE 'N' TO ASSET-FOUND-SW
004440     IF TRC-ASSET-CATEGORY-CD = 'LIQUID'     OR 'INVESTMENT'
004450                               OR 'TANGIBLE'  OR 'RETIREMENT'
004460                               OR 'INSURANCE' OR 'LIABILITY'
004470                               OR 'OTHER'
004480         MOVE 'Y' TO ASSET-FOUND-SW
004490     END-IF
004500     IF NOT ASSET-WAS-FOUND
004510         MOVE 'Y' TO EDIT-FAILED-SW
004520         MOVE 'INVALID ASSET CATEGORY CODE' TO WORK-REJECT-REASON
004530         GO TO 1100-EXIT
004540     END-IF.
004550 1130-EDIT-CURRENCY-CODE.
004560     IF TRC-CURRENCY-CD = SPACES
004570         MOVE 'Y' TO EDIT-FAILED-SW
004580         MOVE 'MISSING CURRENCY CODE' TO WORK-REJECT-REASON
004590         GO TO 1100-EXIT
004600     END-IF.
004610 1140-EDIT-CURRENT-VALUE.
004620     IF TRC-CURR-VAL-FLAG NOT = 'Y'
004630         MOVE 'Y' TO EDIT-FAILED-SW
004640         MOVE 'MISSING CURRENT VALUE' TO WORK-REJECT-REASON
004650         GO TO 1100-EXIT
004660     END-IF
004670     IF TRC-CURRENT-VALUE < ZERO
004680         MOVE 'Y' TO EDIT-FAILED-SW
004690         MOVE 'NEGATIVE CURRENT VALUE' TO WORK-REJECT-REASON
004700         GO TO 1100-EXIT
004710     END-IF.
004720 1150-EDIT-ACQ-VALUE.
004730     IF TRC-ACQ-VAL-FLAG = 'Y' AND TRC-ACQ-VALUE < ZERO
004740         MOVE 'Y' TO EDIT-FAILED-SW
004750         MOVE 'NEGATIVE ACQUISITION VALUE' TO WORK-REJECT-REASON
004760     END-IF.
004770 1100-EXIT.
004780     EXIT.
004790*----------------------------------------------------------------
004800 1200-EDIT-VALUATION-FIELDS.
004810     IF TRV-VALUATION-VALUE < ZERO
004820         MOVE 'Y' TO EDIT-FAILED-SW
004830         MOVE 'NEGATIVE VALUATION VALUE' TO WORK-REJECT-REASON
004840     END-IF.
004850 1200-EXIT.
004860     EXIT.
004870*----------------------------------------------------------------
004880*  1900 SERIES - REJECT LINE FOR THE ERROR REPORT.
004890*----------------------------------------------------------------
004900 1900-WRITE-ERROR-LINE.
004910     MOVE SPACES TO ERROR-RPT-LINE
004920     IF TRAN-CREATE-ASSET OR TRAN-UPDATE-ASSET
004930         STRING 'ASSET ' TRC-ASSET-ID ' REJECTED - '
004940                WORK-REJECT-REASON
004950                DELIMITED BY SIZE INTO ERROR-RPT-LINE
004960     ELSE
004970         STRING 'VALUATION FOR ASSET ' TRV-ASSET-ID
004980                ' REJECTED - ' WORK-REJECT-REASON
004990                DELIMITED BY SIZE INTO ERROR-RPT-LINE
005000     END-IF
005010     WRITE ERROR-RPT-LINE.
005020 1900-EXIT.
005030     EXIT.
005040*----------------------------------------------------------------
005050*  2000 SERIES - CREATE-ASSET.  THE DEFAULTING ORDER BELOW IS
005060*  FIXED BY WT-0119 - DO NOT REORDER THESE FOUR PARAGRAPHS.
005070*----------------------------------------------------------------
005080 2000-CREATE-ASSET.
005090     MOVE TRC-ASSET-ID          TO CAW-ASSET-ID
005100     MOVE TRC-HOLDER-ID         TO CAW-HOLDER-ID
005110     MOVE TRC-ASSET-NAME        TO CAW-ASSET-NAME
005120     MOVE TRC-ASSET-DESC        TO CAW-ASSET-DESC
005130     MOVE TRC-ASSET-TYPE-CD     TO CAW-ASSET-TYPE-CD
005140     MOVE TRC-ASSET-CATEGORY-CD TO CAW-ASSET-CATEGORY-CD
005150     MOVE TRC-CURRENCY-CD       TO CAW-CURRENCY-CD
005160     MOVE TRC-CURRENT-VALUE     TO CAW-CURRENT-VALUE
005170     MOVE TRC-CURR-VAL-FLAG     TO CAW-CURR-VAL-FLAG
005180     MOVE TRC-ACQ-VALUE         TO CAW-ACQ-VALUE
005190     MOVE TRC-ACQ-VAL-FLAG      TO CAW-ACQ-VAL-FLAG
005200     MOVE TRC-ACQUISITION-DATE  TO CAW-ACQUISITION-DATE
005210     MOVE TRC-LAST-UPDATE-DATE  TO CAW-LAST-UPDATE-DATE
005220     PERFORM 2100-DEFAULT-ACQUISITION-DATE
005230     PERFORM 2200-DEFAULT-LAST-UPDATE-DATE
005240     PERFORM 2300-DEFAULT-CURRENT-VALUE
005250     PERFORM 2400-WRITE-INITIAL-VALUATION
005260     PERFORM 2500-APPEND-TABLE-ENTRY
005270     ADD 1 TO WC-RECORDS-CREATED.
005280 2000-EXIT.
005290     EXIT.
005300*----------------------------------------------------------------
005310 2100-DEFAULT-ACQUISITION-DATE.
005320     IF CAW-ACQUISITION-DATE = ZERO
005330         MOVE RUN-TIMESTAMP-14 TO CAW-ACQUISITION-DATE
005340     END-IF.
005350 2100-EXIT.
005360     EXIT.
005370*----------------------------------------------------------------
005380 2200-DEFAULT-LAST-UPDATE-DATE.
005390     IF CAW-LAST-UPDATE-DATE = ZERO
005400         MOVE RUN-TIMESTAMP-14 TO CAW-LAST-UPDATE-DATE
005410     END-IF.
005420 2200-EXIT.
005430     EXIT.
005440*----------------------------------------------------------------
005450 2300-DEFAULT-CURRENT-VALUE.
005460     IF CAW-CURR-VAL-FLAG NOT = 'Y'
005470             AND CAW-ACQ-VAL-FLAG = 'Y'
005480         MOVE CAW-ACQ-VALUE TO CAW-CURRENT-VALUE
005490         MOVE 'Y' TO CAW-CURR-VAL-FLAG
005500     END-IF.
005510 2300-EXIT.
005520     EXIT.
005530*----------------------------------------------------------------
005540*  A NEWLY CREATED ASSET HAS NO PRE-EXISTING HISTORY UNLESS THE
005550*  CONVERSION LOAD ALREADY SEEDED IT (WT-0388) - CHECK THE FLAG
005560*  RATHER THAN ASSUME.  03/15/02 RGV - WT-0388 ORIGINALLY ONLY
005570*  TESTED WHETHER THE ASSET-ID WAS ALREADY ON THE TABLE, WHICH
005580*  ALSO SKIPPED THE INITIAL VALUATION FOR AN ASSET THE CONVERSION
005590*  PRE-LOADED WITH NO HISTORY BEHIND IT.  NOW TESTS
005600*  AT-HAS-VALUATION-FLAG DIRECTLY SO A PRE-LOADED, HISTORY-LESS
005610*  ASSET STILL GETS ITS INITIAL VALUATION WRITTEN.
005620*----------------------------------------------------------------
005630 2400-WRITE-INITIAL-VALUATION.
005640     MOVE CAW-ASSET-ID TO WORK-SEARCH-KEY
005650     PERFORM 0320-FIND-ASSET-BY-KEY
005660         VARYING ASSET-TAB-IX FROM 1 BY 1
005670         UNTIL ASSET-TAB-IX > ASSET-TABLE-COUNT
005680            OR ASSET-WAS-FOUND
005690     MOVE 'N' TO SKIP-INITIAL-VAL-SW
005700     IF ASSET-WAS-FOUND
005710         SET ASSET-TAB-IX DOWN BY 1
005720         IF AT-HAS-VALUATION (ASSET-TAB-IX)
005730             MOVE 'Y' TO SKIP-INITIAL-VAL-SW
005740         END-IF
005750     END-IF
005760     IF CAW-CURR-VAL-FLAG = 'Y' AND NOT SKIP-INITIAL-VAL
005770         PERFORM 2410-BUILD-VALUATION-ID
005780         MOVE NEW-VALUATION-ID    TO NVW-VALUATION-ID
005790         MOVE CAW-ASSET-ID        TO NVW-ASSET-ID
005800         MOVE CAW-CURRENT-VALUE   TO NVW-VALUATION-VALUE
005810         MOVE CAW-LAST-UPDATE-DATE TO NVW-VALUATION-DATE
005820         MOVE CAW-CURRENCY-CD     TO NVW-CURRENCY-CD
005830         MOVE 'INITIAL'           TO NVW-VALUATION-SOURCE
005840         PERFORM 5000-WRITE-VALUATION-RECORD
005850         ADD 1 TO WC-RECORDS-VALUED
005860     END-IF.
005870 2400-EXIT.
005880     EXIT.
005890*----------------------------------------------------------------
005900 2410-BUILD-VALUATION-ID.
005910     ADD 1 TO WC-VALUATION-SEQ-NBR
005920     IF WC-VALUATION-SEQ-NBR > 99999
005930         MOVE 1 TO WC-VALUATION-SEQ-NBR
005940     END-IF
005950     MOVE WC-VALUATION-SEQ-NBR TO NVI-SEQ-NBR.
005960 2410-EXIT.
005970     EXIT.
005980*----------------------------------------------------------------
005990 2500-APPEND-TABLE-ENTRY.
006000     IF ASSET-TABLE-COUNT < ASSET-TABLE-MAX
006010         ADD 1 TO ASSET-TABLE-COUNT
006020         SET ASSET-TAB-IX TO ASSET-TABLE-COUNT
006030         MOVE CAW-ASSET-ID          TO AT-ASSET-ID (ASSET-TAB-IX)
006040         MOVE CAW-HOLDER-ID         TO AT-HOLDER-ID (ASSET-TAB-IX)
006050         MOVE CAW-ASSET-NAME        TO
006060                                    AT-ASSET-NAME (ASSET-TAB-IX)
006070         MOVE CAW-ASSET-DESC        TO
006080                                    AT-ASSET-DESC (ASSET-TAB-IX)
006090         MOVE CAW-ASSET-TYPE-CD     TO
006100                                  AT-ASSET-TYPE-CD (ASSET-TAB-IX)
006110         MOVE CAW-ASSET-CATEGORY-CD TO
006120                              AT-ASSET-CATEGORY-CD (ASSET-TAB-IX)
006130         MOVE CAW-CURRENCY-CD       TO
006140                                  AT-CURRENCY-CD (ASSET-TAB-IX)
006150         MOVE CAW-CURRENT-VALUE     TO
006160                                  AT-CURRENT-VALUE (ASSET-TAB-IX)
006170         MOVE CAW-CURR-VAL-FLAG     TO
006180                                  AT-CURR-VAL-FLAG (ASSET-TAB-IX)
006190         MOVE CAW-ACQ-VALUE         TO AT-ACQ-VALUE (ASSET-TAB-IX)
006200         MOVE CAW-ACQ-VAL-FLAG      TO
006210                                  AT-ACQ-VAL-FLAG (ASSET-TAB-IX)
006220         MOVE CAW-ACQUISITION-DATE  TO
006230                              AT-ACQUISITION-DATE (ASSET-TAB-IX)
006240         MOVE CAW-LAST-UPDATE-DATE  TO
006250                              AT-LAST-UPDATE-DATE (ASSET-TAB-IX)
006260         MOVE 'Y' TO AT-HAS-VALUATION-FLAG (ASSET-TAB-IX)
006270     END-IF.
006280 2500-EXIT.
006290     EXIT.
006300*----------------------------------------------------------------
006310*  3000 SERIES - UPDATE-ASSET.
006320*----------------------------------------------------------------
006330 3000-UPDATE-ASSET.
006340     MOVE TRU-ASSET-ID TO WORK-SEARCH-KEY
006350     PERFORM 0320-FIND-ASSET-BY-KEY
006360         VARYING ASSET-TAB-IX FROM 1 BY 1
006370         UNTIL ASSET-TAB-IX > ASSET-TABLE-COUNT
006380            OR ASSET-WAS-FOUND
006390     IF NOT ASSET-WAS-FOUND
006400         MOVE 'ASSET NOT ON FILE' TO WORK-REJECT-REASON
006410         ADD 1 TO WC-RECORDS-REJECTED
006420         MOVE SPACES TO ERROR-RPT-LINE
006430         STRING 'ASSET ' TRU-ASSET-ID
006440                ' UPDATE REJECTED - ASSET NOT ON FILE'
006450                DELIMITED BY SIZE INTO ERROR-RPT-LINE
006460         WRITE ERROR-RPT-LINE
006470     ELSE
006480         SET ASSET-TAB-IX DOWN BY 1
006490         PERFORM 3100-TEST-VALUE-CHANGED
006500         IF VALUE-DID-CHANGE
006510             PERFORM 3200-WRITE-REVALUATION
006520         END-IF
006530         MOVE TRU-CURRENT-VALUE TO
006540                              AT-CURRENT-VALUE (ASSET-TAB-IX)
006550         MOVE TRU-CURR-VAL-FLAG TO
006560                              AT-CURR-VAL-FLAG (ASSET-TAB-IX)
006570         MOVE RUN-TIMESTAMP-14 TO
006580                          AT-LAST-UPDATE-DATE (ASSET-TAB-IX)
006590         ADD 1 TO WC-RECORDS-UPDATED
006600     END-IF.
006610 3000-EXIT.
006620     EXIT.
006630*----------------------------------------------------------------
006640*  REVALUATION FIRES ONLY WHEN THE NEW VALUE IS PRESENT AND
006650*  EITHER DIFFERS FROM THE OLD ONE OR THE OLD ONE WAS ABSENT.
006660*----------------------------------------------------------------
006670 3100-TEST-VALUE-CHANGED.
006680     MOVE 'N' TO VALUE-CHANGED-SW
006690     IF TRU-CURR-VAL-FLAG = 'Y'
006700         IF AT-CURR-VAL-FLAG (ASSET-TAB-IX) NOT = 'Y'
006710             MOVE 'Y' TO VALUE-CHANGED-SW
006720         ELSE
006730             IF TRU-CURRENT-VALUE NOT =
006740                             AT-CURRENT-VALUE (ASSET-TAB-IX)
006750                 MOVE 'Y' TO VALUE-CHANGED-SW
006760             END-IF
006770         END-IF
006780     END-IF.
006790 3100-EXIT.
006800     EXIT.
006810*----------------------------------------------------------------
006820 3200-WRITE-REVALUATION.
006830     PERFORM 2410-BUILD-VALUATION-ID
006840     MOVE NEW-VALUATION-ID   TO NVW-VALUATION-ID
006850     MOVE TRU-ASSET-ID       TO NVW-ASSET-ID
006860     MOVE TRU-CURRENT-VALUE  TO NVW-VALUATION-VALUE
006870     MOVE RUN-TIMESTAMP-14   TO NVW-VALUATION-DATE
006880     MOVE AT-CURRENCY-CD (ASSET-TAB-IX) TO NVW-CURRENCY-CD
006890     MOVE 'MANUAL UPDATE'    TO NVW-VALUATION-SOURCE
006900     PERFORM 5000-WRITE-VALUATION-RECORD
006910     ADD 1 TO WC-RECORDS-VALUED.
006920 3200-EXIT.
006930     EXIT.
006940*----------------------------------------------------------------
006950*  4000 SERIES - ADD-VALUATION.
006960*----------------------------------------------------------------
006970 4000-ADD-VALUATION.
006980     MOVE TRV-ASSET-ID TO WORK-SEARCH-KEY
006990     PERFORM 0320-FIND-ASSET-BY-KEY
007000         VARYING ASSET-TAB-IX FROM 1 BY 1
007010         UNTIL ASSET-TAB-IX > ASSET-TABLE-COUNT
007020            OR ASSET-WAS-FOUND
007030     IF NOT ASSET-WAS-FOUND
007040         MOVE SPACES TO ERROR-RPT-LINE
007050         STRING 'VALUATION FOR ASSET ' TRV-ASSET-ID
007060                ' REJECTED - ASSET NOT ON FILE'
007070                DELIMITED BY SIZE INTO ERROR-RPT-LINE
007080         WRITE ERROR-RPT-LINE
007090         ADD 1 TO WC-RECORDS-REJECTED
007100     ELSE
007110         SET ASSET-TAB-IX DOWN BY 1
007120         PERFORM 2410-BUILD-VALUATION-ID
007130         MOVE NEW-VALUATION-ID  TO NVW-VALUATION-ID
007140         MOVE TRV-ASSET-ID      TO NVW-ASSET-ID
007150         MOVE TRV-VALUATION-VALUE TO NVW-VALUATION-VALUE
007160         IF TRV-VALUATION-DATE = ZERO
007170             MOVE RUN-TIMESTAMP-14 TO NVW-VALUATION-DATE
007180         ELSE
007190             MOVE TRV-VALUATION-DATE TO NVW-VALUATION-DATE
007200         END-IF
007210         IF TRV-CURRENCY-CD = SPACES
007220             MOVE AT-CURRENCY-CD (ASSET-TAB-IX)
007230                                       TO NVW-CURRENCY-CD
007240         ELSE
007250             MOVE TRV-CURRENCY-CD TO NVW-CURRENCY-CD
007260         END-IF
007270         IF TRV-VALUATION-SOURCE = SPACES
007280             MOVE 'MANUAL' TO NVW-VALUATION-SOURCE
007290         ELSE
007300             MOVE TRV-VALUATION-SOURCE TO NVW-VALUATION-SOURCE
007310         END-IF
007320         PERFORM 5000-WRITE-VALUATION-RECORD
007330         MOVE NVW-VALUATION-VALUE TO
007340                              AT-CURRENT-VALUE (ASSET-TAB-IX)
007350         MOVE 'Y' TO AT-CURR-VAL-FLAG (ASSET-TAB-IX)
007360         MOVE NVW-VALUATION-DATE TO
007370                          AT-LAST-UPDATE-DATE (ASSET-TAB-IX)
007380         MOVE 'Y' TO AT-HAS-VALUATION-FLAG (ASSET-TAB-IX)
007390         ADD 1 TO WC-RECORDS-VALUED
007400     END-IF.
007410 4000-EXIT.
007420     EXIT.
007430*----------------------------------------------------------------
007440*  5000 SERIES - VALUATION RECORD OUTPUT, SHARED BY 2400/3200/
007450*  4000. LAYOUT MATCHES VALUATION-LEDGER-RECORD IN PVL.TIP05.
007460*----------------------------------------------------------------
007470 5000-WRITE-VALUATION-RECORD.
007480     MOVE SPACES TO VALHIST-OUT-RECORD
007490     MOVE NVW-VALUATION-ID       TO VALHIST-OUT-RECORD (01:12)
007500     MOVE NVW-ASSET-ID           TO VALHIST-OUT-RECORD (13:12)
007510     MOVE NVW-VALUATION-VALUE    TO VALHIST-OUT-RECORD (25:15)
007520     MOVE NVW-VALUATION-DATE     TO VALHIST-OUT-RECORD (40:14)
007530     MOVE NVW-CURRENCY-CD        TO VALHIST-OUT-RECORD (54:3)
007540     MOVE NVW-VALUATION-SOURCE   TO VALHIST-OUT-RECORD (57:14)
007550     WRITE VALHIST-OUT-RECORD.
007560 5000-EXIT.
007570     EXIT.
007580*----------------------------------------------------------------
007590*  8000 SERIES - REWRITE THE COMPLETE MASTER, UPDATED IN PLACE.
007600*----------------------------------------------------------------
007610 8000-WRITE-ASSET-TABLE.
007620     MOVE SPACES TO ASSET-MASTER-OUT-RECORD
007630     MOVE AT-ASSET-ID (ASSET-TAB-IX)
007640                          TO ASSET-MASTER-OUT-RECORD (01:12)
007650     MOVE AT-HOLDER-ID (ASSET-TAB-IX)
007660                          TO ASSET-MASTER-OUT-RECORD (13:12)
007670     MOVE AT-ASSET-NAME (ASSET-TAB-IX)
007680                          TO ASSET-MASTER-OUT-RECORD (25:30)
007690     MOVE AT-ASSET-DESC (ASSET-TAB-IX)
007700                          TO ASSET-MASTER-OUT-RECORD (55:40)
007710     MOVE AT-ASSET-TYPE-CD (ASSET-TAB-IX)
007720                          TO ASSET-MASTER-OUT-RECORD (95:14)
007730     MOVE AT-ASSET-CATEGORY-CD (ASSET-TAB-IX)
007740                          TO ASSET-MASTER-OUT-RECORD (109:10)
007750     MOVE AT-CURRENCY-CD (ASSET-TAB-IX)
007760                          TO ASSET-MASTER-OUT-RECORD (119:3)
007770     MOVE AT-CURRENT-VALUE (ASSET-TAB-IX)
007780                          TO ASSET-MASTER-OUT-RECORD (122:15)
007790     MOVE AT-CURR-VAL-FLAG (ASSET-TAB-IX)
007800                          TO ASSET-MASTER-OUT-RECORD (137:1)
007810     MOVE AT-ACQ-VALUE (ASSET-TAB-IX)
007820                          TO ASSET-MASTER-OUT-RECORD (138:15)
007830     MOVE AT-ACQ-VAL-FLAG (ASSET-TAB-IX)
007840                          TO ASSET-MASTER-OUT-RECORD (153:1)
007850     MOVE AT-ACQUISITION-DATE (ASSET-TAB-IX)
007860                          TO ASSET-MASTER-OUT-RECORD (154:14)
007870     MOVE AT-LAST-UPDATE-DATE (ASSET-TAB-IX)
007880                          TO ASSET-MASTER-OUT-RECORD (168:14)
007890     WRITE ASSET-MASTER-OUT-RECORD.
007900 8000-EXIT.
007910     EXIT.
007920*----------------------------------------------------------------
007930 9000-TERMINATE.
007940     CLOSE ASSET-MASTER-IN
007950           VALHIST-IN
007960           MAINT-TRANS-IN
007970           ASSET-MASTER-OUT
007980           VALHIST-OUT
007990           ERROR-RPT-OUT.
008000 9000-EXIT.
008010     EXIT.
