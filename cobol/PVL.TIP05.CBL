000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  VALUATION-LEDGER-POST.
000120 AUTHOR.  D. MBEKI.
000130 INSTALLATION.  WEALTH-TRACK SYSTEMS - BATCH DEVELOPMENT.
000140 DATE-WRITTEN.  11/14/1988.
000150 DATE-COMPILED.  11/14/1988.
000160 SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000170*----------------------------------------------------------------
000180*  CHANGE LOG
000190*----------------------------------------------------------------
000200* 11/14/88 DBM ORIGINAL PROGRAM - REQUEST WT-0141.  STANDALONE
000210*              POSTING RUN FOR THE ADD-VALUATION FUNCTION, FOR
000220*              SITES THAT DO NOT RUN THE FULL PAM.TIP01 MAINT
000230*              CYCLE EVERY NIGHT.
000240* 01/22/89 DBM VALUATION-ID SCHEME AND OUTPUT LAYOUT ALIGNED
000250*              WITH PAM.TIP01 SO BOTH PROGRAMS FEED THE SAME
000260*              VALNEW FILE WITHOUT A KEY COLLISION - WT-0149.
000270* 06/03/90 DLM CURRENCY DEFAULT NOW PULLED FROM THE ASSET MASTER
000280*              WHEN THE TRANSMIT DETAIL LEAVES IT BLANK, TO
000290*              MATCH PAM'S 4000-ADD-VALUATION RULE - WT-0211.
000300* 11/28/91 PMS TRAILER RECORD COUNT NOW CHECKED AGAINST DETAIL
000310*              RECORDS ACTUALLY READ - MISMATCH GOES TO THE
000320*              REJECT REPORT AS A RUN WARNING - WT-0248.
000330* 04/14/94 KTB REJECT REPORT LINE WIDENED TO CARRY THE FULL
000340*              REJECT REASON TEXT - WT-0281.
000350* 09/09/98 KTB YEAR 2000 REMEDIATION.  VALUATION-DATE AND THE
000360*              RUN TIMESTAMP ARE FULL 14-DIGIT CENTURY-INCLUSIVE
000370*              FIELDS THROUGHOUT.  SIGNED OFF PER Y2K-0071.
000380* 03/15/02 RGV SPLIT OUT OF THE OLD COMBINED MAINTENANCE JOB SO
000390*              THIS RUNS ON ITS OWN SCHEDULE - WT-0390.
000400* 06/02/03 DLM 2500'S REFERENCE-MODIFIED MOVES TO THE LEDGER
000410*              RECORD WERE RUNNING PAST COLUMN 72 BECAUSE THE
000420*              RECORD NAME WAS LONGER THAN PAM.TIP01'S.  RECORD
000430*              RENAMED TO VALHIST-OUT-RECORD TO MATCH PAM'S
000440*              NAME FOR THE SAME LAYOUT - WT-0421.
000450*----------------------------------------------------------------
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.  IBM-3090.
000490 OBJECT-COMPUTER.  IBM-3090.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS VALID-CURR-CLASS  IS "A" THRU "Z"
000530     UPSI-0 IS RUN-SWITCHES.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT ASSET-MASTER-IN     ASSIGN TO "ASSETNEW"
000570         ORGANIZATION IS SEQUENTIAL
000580         ACCESS MODE IS SEQUENTIAL
000590         FILE STATUS IS FS-ASSET-IN.
000600     SELECT VALUATION-TRANSMIT-IN ASSIGN TO "VALTRANS"
000610         ORGANIZATION IS SEQUENTIAL
000620         ACCESS MODE IS SEQUENTIAL
000630         FILE STATUS IS FS-TRANSMIT-IN.
000640     SELECT VALUATION-LEDGER-OUT ASSIGN TO "VALNEW"
000650         ORGANIZATION IS SEQUENTIAL
000660         ACCESS MODE IS SEQUENTIAL
000670         FILE STATUS IS FS-LEDGER-OUT.
000680     SELECT VALUATION-REJECT-OUT ASSIGN TO "VALREJ"
000690         ORGANIZATION IS SEQUENTIAL
000700         ACCESS MODE IS SEQUENTIAL
000710         FILE STATUS IS FS-REJECT-OUT.
000720 DATA DIVISION.
000730 FILE SECTION.
000740 FD  ASSET-MASTER-IN
000750     LABEL RECORDS ARE STANDARD.
000760 01  ASSET-MASTER-IN-RECORD          PIC X(190).
000770*----------------------------------------------------------------
000780*  VALUATION-TRANSMIT-IN - THE INPUT DECK FOR A POSTING RUN.
000790*  ONE HH HEADER, MANY DD DETAILS, ONE TT TRAILER.  SAME
000800*  HEADER/DETAIL/TRAILER SHAPE THE SHOP USES ON ITS OTHER
000810*  BALANCING FEEDS.
000820*----------------------------------------------------------------
000830 FD  VALUATION-TRANSMIT-IN
000840     LABEL RECORDS ARE STANDARD.
000850 01  VALUATION-TRANSMIT-RECORD.
000860     05  VXR-RECORD-TYPE-CDE           PIC X(2).
000870         88  VXR-IS-HEADER                 VALUE 'HH'.
000880         88  VXR-IS-DETAIL                 VALUE 'DD'.
000890         88  VXR-IS-TRAILER                VALUE 'TT'.
000900     05  HEADER-TRANSMIT-AREA.
000910         10  HDR-RUN-DATE.
000920             15  HDR-RUN-YYYY-DTE.
000930                 20  HDR-RUN-CC-DTE         PIC 9(2).
000940                 20  HDR-RUN-YY-DTE         PIC 9(2).
000950             15  HDR-RUN-MM-DTE             PIC 9(2).
000960             15  HDR-RUN-DD-DTE             PIC 9(2).
000970         10  HDR-BATCH-ID                   PIC X(8).
000980         10  FILLER                         PIC X(44).
000990     05  DETAIL-TRANSMIT-AREA REDEFINES HEADER-TRANSMIT-AREA.
001000         10  VDT-ASSET-ID                   PIC X(12).
001010         10  VDT-VALUATION-VALUE            PIC S9(13)V99.
001020         10  VDT-VALUATION-DATE             PIC 9(14).
001030         10  VDT-CURRENCY-CD                PIC X(3).
001040         10  VDT-VALUATION-SOURCE           PIC X(14).
001050         10  FILLER                         PIC X(02).
001060     05  TRAILER-TRANSMIT-AREA REDEFINES HEADER-TRANSMIT-AREA.
001070         10  TRL-TOTAL-DETAIL-RECS          PIC 9(7).
001080         10  FILLER                         PIC X(53).
001090*----------------------------------------------------------------
001100*  VALUATION-LEDGER-OUT IS "VALNEW" - THE SAME FILE PAM.TIP01
001110*  WRITES ITS NEW VALUATION RECORDS TO.  LAYOUT MATCHES
001120*  VALHIST-OUT-RECORD IN PAM.TIP01 BYTE FOR BYTE.
001130*----------------------------------------------------------------
001140 FD  VALUATION-LEDGER-OUT
001150     LABEL RECORDS ARE STANDARD.
001160 01  VALHIST-OUT-RECORD         PIC X(70).
001170 FD  VALUATION-REJECT-OUT
001180     LABEL RECORDS ARE STANDARD.
001190 01  REJECT-RPT-LINE                 PIC X(132).
001200 WORKING-STORAGE SECTION.
001210*----------------------------------------------------------------
001220*  STANDALONE 77-LEVEL COUNTERS - NOT PART OF ANY GROUP, PER
001230*  SHOP STANDARD.  AL-TABLE-COUNT IS THE ASSET-LOOKUP-TABLE
001240*  OCCURRENCE COUNT; WC-VALUATION-SEQ-NBR IS THE VALUATION-ID
001250*  SEQUENCE PORTION, WRAPPED AT 99999 IN 2010; WS-TRAILER-
001260*  COUNT-SAVE HOLDS THE TT RECORD COUNT FOR THE 8000 COMPARE.
001270*----------------------------------------------------------------
001280 77  AL-TABLE-COUNT                PIC 9(5)  COMP  VALUE ZERO.
001290 77  WC-VALUATION-SEQ-NBR          PIC 9(5)  COMP  VALUE ZERO.
001300 77  WS-TRAILER-COUNT-SAVE         PIC 9(7)        VALUE ZERO.
001310 01  FILE-STATUS-AREA.
001320     05  FS-ASSET-IN                  PIC X(2).
001330     05  FS-TRANSMIT-IN               PIC X(2).
001340     05  FS-LEDGER-OUT                PIC X(2).
001350     05  FS-REJECT-OUT                PIC X(2).
001360     05  FILLER                       PIC X(08).
001370 01  END-OF-FILE-SWITCHES.
001380     05  ASSET-IN-EOF-SW              PIC X(1)      VALUE 'N'.
001390         88  ASSET-IN-EOF                  VALUE 'Y'.
001400     05  TRANSMIT-IN-EOF-SW           PIC X(1)      VALUE 'N'.
001410         88  TRANSMIT-IN-EOF               VALUE 'Y'.
001420     05  FILLER                       PIC X(08).
001430*----------------------------------------------------------------
001440*  ASSET-LOOKUP-TABLE - JUST ENOUGH OF THE ASSET MASTER TO EDIT
001450*  A TRANSMIT DETAIL AND TO DEFAULT ITS CURRENCY CODE.  THIS
001460*  PROGRAM DOES NOT REWRITE THE ASSET MASTER - THAT IS PAM'S
001470*  JOB WHEN IT NEXT RUNS.
001480*----------------------------------------------------------------
001490 01  ASSET-LOOKUP-TABLE.
001500     05  ASSET-LOOKUP-ENTRY OCCURS 2000 TIMES
001510                            INDEXED BY ASSET-LK-IX.
001520         10  ALT-ASSET-ID              PIC X(12).
001530         10  ALT-CURRENCY-CD           PIC X(3).
001540         10  FILLER                    PIC X(05).
001550 01  ASSET-SEARCH-WORK-AREA.
001560     05  WORK-SEARCH-KEY              PIC X(12).
001570     05  ASSET-FOUND-SW               PIC X(1)      VALUE 'N'.
001580         88  ASSET-WAS-FOUND               VALUE 'Y'.
001590     05  FILLER                       PIC X(05).
001600*----------------------------------------------------------------
001610*  RUN-DATE-TIME/RUN-TIMESTAMP-14 GIVE US THE "RUN TIMESTAMP"
001620*  CALLED FOR WHEN A TRANSMIT DETAIL LEAVES VALUATION-DATE ZERO.
001630*----------------------------------------------------------------
001640 01  RUN-DATE-TIME.
001650     05  RUN-DATE-8                    PIC 9(8).
001660     05  RUN-TIME-6                    PIC 9(6).
001670     05  FILLER                        PIC X(02).
001680 01  RUN-TIMESTAMP-14                  PIC 9(14).
001690 01  RUN-TIMESTAMP-BREAKDOWN REDEFINES RUN-TIMESTAMP-14.
001700     05  RTS-CENTURY                   PIC 9(2).
001710     05  RTS-YEAR                      PIC 9(2).
001720     05  RTS-MONTH                     PIC 9(2).
001730     05  RTS-DAY                       PIC 9(2).
001740     05  RTS-HOUR                      PIC 9(2).
001750     05  RTS-MINUTE                    PIC 9(2).
001760     05  RTS-SECOND                    PIC 9(2).
001770*----------------------------------------------------------------
001780*  NEW-VALUATION-ID/NEW-VALUATION-WORK-AREA - IDENTICAL TO THE
001790*  GROUPS OF THE SAME NAME IN PAM.TIP01, SO A VALUATION POSTED
001800*  BY EITHER PROGRAM CANNOT COLLIDE ON VALUATION-ID.
001810*----------------------------------------------------------------
001820 01  RUN-COUNTERS.
001830     05  WC-DETAIL-RECS-READ           PIC 9(7)  COMP  VALUE ZERO.
001840     05  WC-RECORDS-POSTED             PIC 9(7)  COMP  VALUE ZERO.
001850     05  WC-RECORDS-REJECTED           PIC 9(7)  COMP  VALUE ZERO.
001860     05  FILLER                        PIC X(05).
001870 01  NEW-VALUATION-ID.
001880     05  NVI-PREFIX                    PIC X(1)  VALUE 'V'.
001890     05  NVI-RUN-DATE                  PIC 9(6).
001900     05  NVI-SEQ-NBR                   PIC 9(5).
001910     05  FILLER                        PIC X(01).
001920 01  NEW-VALUATION-WORK-AREA.
001930     05  NVW-VALUATION-ID              PIC X(12).
001940     05  NVW-ASSET-ID                  PIC X(12).
001950     05  NVW-VALUATION-VALUE           PIC S9(13)V99.
001960     05  NVW-VALUATION-DATE            PIC 9(14).
001970     05  NVW-CURRENCY-CD               PIC X(3).
001980     05  NVW-VALUATION-SOURCE          PIC X(14).
001990     05  FILLER                        PIC X(09).
002000 01  EDIT-WORK-AREA.
002010     05  EDIT-FAILED-SW                PIC X(1)      VALUE 'N'.
002020         88  EDIT-FAILED                    VALUE 'Y'.
002030     05  WORK-REJECT-REASON            PIC X(40).
002040     05  FILLER                        PIC X(09).
002050 01  HEADER-SAVE-AREA.
002060     05  HDR-WAS-SEEN-SW               PIC X(1)      VALUE 'N'.
002070         88  HDR-WAS-SEEN                   VALUE 'Y'.
002080     05  TRL-WAS-SEEN-SW               PIC X(1)      VALUE 'N'.
002090         88  TRL-WAS-SEEN                   VALUE 'Y'.
002100     05  WS-DETAIL-COUNT-DISPLAY       PIC 9(7).
002110     05  FILLER                        PIC X(08).
002120*----------------------------------------------------------------
002130*  VALUATION-ID-BREAKDOWN-VIEW - LETS THE VALIDATION PARAGRAPHS
002140*  LOOK AT THE PIECES OF A LEDGER RECORD ALREADY POSTED, WITHOUT
002150*  A SEPARATE SET OF ELEMENTARY NAMES FOR THE SAME BYTES.
002160*----------------------------------------------------------------
002170 01  VALUATION-ID-BREAKDOWN-VIEW REDEFINES NEW-VALUATION-WORK-AREA
002180     05  VIB-PREFIX                    PIC X(1).
002190     05  VIB-RUN-DATE                  PIC 9(6).
002200     05  VIB-SEQ-NBR                   PIC 9(5).
002210     05  FILLER                        PIC X(67).
002220 PROCEDURE DIVISION.
002230*----------------------------------------------------------------
002240 0000-MAINLINE.
002250     PERFORM 0100-INITIALIZE
002260     PERFORM 0200-LOAD-ASSET-TABLE
002270         UNTIL ASSET-IN-EOF
002280     PERFORM 1000-EDIT-TRANSMIT-RECORD
002290         UNTIL TRANSMIT-IN-EOF
002300     PERFORM 8000-CHECK-TRAILER-COUNT
002310     PERFORM 9000-TERMINATE
002320     STOP RUN.
002330*----------------------------------------------------------------
002340 0100-INITIALIZE.
002350     OPEN INPUT  ASSET-MASTER-IN
002360                 VALUATION-TRANSMIT-IN
002370     OPEN OUTPUT VALUATION-LEDGER-OUT
002380                 VALUATION-REJECT-OUT
002390     MOVE ZERO TO AL-TABLE-COUNT
002400     MOVE ZERO TO WC-DETAIL-RECS-READ
002410                  WC-RECORDS-POSTED
002420                  WC-RECORDS-REJECTED
002430     ACCEPT RUN-DATE-8 FROM DATE YYYYMMDD
002440     ACCEPT RUN-TIME-6 FROM TIME
002450     MOVE RUN-DATE-8 (1:2) TO RTS-CENTURY
002460     MOVE RUN-DATE-8 (3:2) TO RTS-YEAR
002470     MOVE RUN-DATE-8 (5:2) TO RTS-MONTH
002480     MOVE RUN-DATE-8 (7:2) TO RTS-DAY
002490     MOVE RUN-TIME-6 (1:2) TO RTS-HOUR
002500     MOVE RUN-TIME-6 (3:2) TO RTS-MINUTE
002510     MOVE RUN-TIME-6 (5:2) TO RTS-SECOND
002520     MOVE RUN-DATE-8 TO NVI-RUN-DATE
002530     PERFORM 0110-READ-ASSET-IN
002540     PERFORM 0120-READ-TRANSMIT-IN.
002550 0100-EXIT.
002560     EXIT.
002570*----------------------------------------------------------------
002580 0110-READ-ASSET-IN.
002590     READ ASSET-MASTER-IN
002600         AT END
002610             MOVE 'Y' TO ASSET-IN-EOF-SW
002620     END-READ.
002630 0110-EXIT.
002640     EXIT.
002650*----------------------------------------------------------------
002660 0120-READ-TRANSMIT-IN.
002670     READ VALUATION-TRANSMIT-IN
002680         AT END
002690             MOVE 'Y' TO TRANSMIT-IN-EOF-SW
002700     END-READ.
002710 0120-EXIT.
002720     EXIT.
002730*----------------------------------------------------------------
002740*  0200 SERIES - LOAD THE ASSET-ID/CURRENCY LOOKUP TABLE FROM
002750*  THE CURRENT ASSET MASTER (ASSETNEW, PAM'S LAST OUTPUT).
002760*----------------------------------------------------------------
002770 0200-LOAD-ASSET-TABLE.
002780     ADD 1 TO AL-TABLE-COUNT
002790     MOVE ASSET-MASTER-IN-RECORD (01:12)
002800                               TO ALT-ASSET-ID (AL-TABLE-COUNT)
002810     MOVE ASSET-MASTER-IN-RECORD (119:3)
002820                               TO ALT-CURRENCY-CD (AL-TABLE-COUNT)
002830     PERFORM 0110-READ-ASSET-IN.
002840 0200-EXIT.
002850     EXIT.
002860*----------------------------------------------------------------
002870*  1000 SERIES - ONE TRANSMIT RECORD AT A TIME, DISPATCHED ON
002880*  RECORD-TYPE-CDE.
002890*----------------------------------------------------------------
002900 1000-EDIT-TRANSMIT-RECORD.
002910     IF VXR-IS-HEADER
002920         PERFORM 1100-EDIT-HEADER-RECORD
002930     ELSE
002940         IF VXR-IS-DETAIL
002950             PERFORM 1200-EDIT-DETAIL-RECORD THRU 1200-EXIT
002960         ELSE
002970             IF VXR-IS-TRAILER
002980                 PERFORM 1300-EDIT-TRAILER-RECORD
002990             ELSE
003000                 MOVE SPACES TO REJECT-RPT-LINE
003010                 STRING 'UNRECOGNIZED TRANSMIT RECORD TYPE - '
003020                        VXR-RECORD-TYPE-CDE
003030                        DELIMITED BY SIZE INTO REJECT-RPT-LINE
003040                 WRITE REJECT-RPT-LINE
003050                 ADD 1 TO WC-RECORDS-REJECTED
003060             END-IF
003070         END-IF
003080     END-IF
003090     PERFORM 0120-READ-TRANSMIT-IN.
003100 1000-EXIT.
003110     EXIT.
003120*----------------------------------------------------------------
003130 1100-EDIT-HEADER-RECORD.
003140     MOVE 'Y' TO HDR-WAS-SEEN-SW.
003150 1100-EXIT.
003160     EXIT.
003170*----------------------------------------------------------------
003180*  1200 SERIES - A DD DETAIL, RUN AS ONE PERFORM ... THRU RANGE.
003190*  RULES MATCH PAM'S OWN 4000-ADD-VALUATION EDITS SO A GIVEN
003200*  TRANSMIT DECK POSTS THE SAME WAY WHETHER PAM OR THIS PROGRAM
003210*  RUNS IT.  A FAILED EDIT BRANCHES DIRECTLY TO 1290 SO NO
003220*  FURTHER FIELD IS EDITED - THE REJECT/POST DISPATCH AT 1290
003230*  STILL RUNS EITHER WAY.
003240*----------------------------------------------------------------
003250 1200-EDIT-DETAIL-RECORD.
003260     ADD 1 TO WC-DETAIL-RECS-READ
003270     MOVE 'N' TO EDIT-FAILED-SW
003280     MOVE SPACES TO WORK-REJECT-REASON
003290     IF VDT-ASSET-ID = SPACES
003300         MOVE 'Y' TO EDIT-FAILED-SW
003310         MOVE 'MISSING ASSET ID ON VALUATION DETAIL'
003320                                       TO WORK-REJECT-REASON
003330         GO TO 1290-DISPATCH-DETAIL-RESULT
003340     END-IF.
003350 1201-EDIT-VALUATION-VALUE.
003360     IF VDT-VALUATION-VALUE < ZERO
003370         MOVE 'Y' TO EDIT-FAILED-SW
003380         MOVE 'NEGATIVE VALUATION VALUE' TO WORK-REJECT-REASON
003390         GO TO 1290-DISPATCH-DETAIL-RESULT
003400     END-IF.
003410 1202-EDIT-ASSET-ON-FILE.
003420     MOVE VDT-ASSET-ID TO WORK-SEARCH-KEY
003430     PERFORM 1210-FIND-ASSET-BY-KEY
003440         VARYING ASSET-LK-IX FROM 1 BY 1
003450         UNTIL ASSET-LK-IX > AL-TABLE-COUNT
003460            OR ASSET-WAS-FOUND
003470     IF NOT ASSET-WAS-FOUND
003480         MOVE 'Y' TO EDIT-FAILED-SW
003490         MOVE 'ASSET NOT ON FILE' TO WORK-REJECT-REASON
003500     ELSE
003510         SET ASSET-LK-IX DOWN BY 1
003520     END-IF.
003530 1290-DISPATCH-DETAIL-RESULT.
003540     IF EDIT-FAILED
003550         ADD 1 TO WC-RECORDS-REJECTED
003560         PERFORM 1900-WRITE-REJECT-LINE
003570     ELSE
003580         PERFORM 2000-POST-VALUATION
003590     END-IF.
003600 1200-EXIT.
003610     EXIT.
003620*----------------------------------------------------------------
003630 1210-FIND-ASSET-BY-KEY.
003640     MOVE 'N' TO ASSET-FOUND-SW
003650     IF ALT-ASSET-ID (ASSET-LK-IX) = WORK-SEARCH-KEY
003660         MOVE 'Y' TO ASSET-FOUND-SW
003670     END-IF.
003680 1210-EXIT.
003690     EXIT.
003700*----------------------------------------------------------------
003710 1300-EDIT-TRAILER-RECORD.
003720     MOVE 'Y' TO TRL-WAS-SEEN-SW
003730     MOVE TRL-TOTAL-DETAIL-RECS TO WS-TRAILER-COUNT-SAVE.
003740 1300-EXIT.
003750     EXIT.
003760*----------------------------------------------------------------
003770*  1900 SERIES - REJECT LINE FOR THE REJECT REPORT.
003780*----------------------------------------------------------------
003790 1900-WRITE-REJECT-LINE.
003800     MOVE SPACES TO REJECT-RPT-LINE
003810     STRING 'VALUATION FOR ASSET ' VDT-ASSET-ID
003820            ' REJECTED - ' WORK-REJECT-REASON
003830            DELIMITED BY SIZE INTO REJECT-RPT-LINE
003840     WRITE REJECT-RPT-LINE.
003850 1900-EXIT.
003860     EXIT.
003870*----------------------------------------------------------------
003880*  2000 SERIES - BUILD THE VALUATION-ID, DEFAULT WHATEVER THE
003890*  DETAIL LEFT BLANK, AND WRITE TO VALNEW.
003900*----------------------------------------------------------------
003910 2000-POST-VALUATION.
003920     PERFORM 2010-BUILD-VALUATION-ID
003930     MOVE NEW-VALUATION-ID    TO NVW-VALUATION-ID
003940     MOVE VDT-ASSET-ID        TO NVW-ASSET-ID
003950     MOVE VDT-VALUATION-VALUE TO NVW-VALUATION-VALUE
003960     IF VDT-VALUATION-DATE = ZERO
003970         MOVE RUN-TIMESTAMP-14 TO NVW-VALUATION-DATE
003980     ELSE
003990         MOVE VDT-VALUATION-DATE TO NVW-VALUATION-DATE
004000     END-IF
004010     IF VDT-CURRENCY-CD = SPACES
004020         MOVE ALT-CURRENCY-CD (ASSET-LK-IX) TO NVW-CURRENCY-CD
004030     ELSE
004040         MOVE VDT-CURRENCY-CD TO NVW-CURRENCY-CD
004050     END-IF
004060     IF VDT-VALUATION-SOURCE = SPACES
004070         MOVE 'MANUAL' TO NVW-VALUATION-SOURCE
004080     ELSE
004090         MOVE VDT-VALUATION-SOURCE TO NVW-VALUATION-SOURCE
004100     END-IF
004110     PERFORM 2500-WRITE-VALUATION-RECORD
004120     ADD 1 TO WC-RECORDS-POSTED.
004130 2000-EXIT.
004140     EXIT.
004150*----------------------------------------------------------------
004160 2010-BUILD-VALUATION-ID.
004170     ADD 1 TO WC-VALUATION-SEQ-NBR
004180     IF WC-VALUATION-SEQ-NBR > 99999
004190         MOVE 1 TO WC-VALUATION-SEQ-NBR
004200     END-IF
004210     MOVE WC-VALUATION-SEQ-NBR TO NVI-SEQ-NBR.
004220 2010-EXIT.
004230     EXIT.
004240*----------------------------------------------------------------
004250 2500-WRITE-VALUATION-RECORD.
004260     MOVE SPACES TO VALHIST-OUT-RECORD
004270     MOVE NVW-VALUATION-ID       TO VALHIST-OUT-RECORD (01:12)
004280     MOVE NVW-ASSET-ID           TO VALHIST-OUT-RECORD (13:12)
004290     MOVE NVW-VALUATION-VALUE    TO VALHIST-OUT-RECORD (25:15)
004300     MOVE NVW-VALUATION-DATE     TO VALHIST-OUT-RECORD (40:14)
004310     MOVE NVW-CURRENCY-CD        TO VALHIST-OUT-RECORD (54:3)
004320     MOVE NVW-VALUATION-SOURCE   TO VALHIST-OUT-RECORD (57:14)
004330     WRITE VALHIST-OUT-RECORD.
004340 2500-EXIT.
004350     EXIT.
004360*----------------------------------------------------------------
004370*  8000 SERIES - THE TRAILER SAID HOW MANY DETAILS TO EXPECT.
004380*  A MISMATCH DOES NOT STOP THE RUN, IT ONLY WARNS - THE RUN HAS
004390*  ALREADY POSTED WHAT IT COULD VALIDATE, RECORD BY RECORD.
004400*----------------------------------------------------------------
004410 8000-CHECK-TRAILER-COUNT.
004420     IF NOT TRL-WAS-SEEN
004430         MOVE SPACES TO REJECT-RPT-LINE
004440         STRING 'RUN WARNING - NO TRAILER RECORD RECEIVED'
004450                DELIMITED BY SIZE INTO REJECT-RPT-LINE
004460         WRITE REJECT-RPT-LINE
004470     ELSE
004480         MOVE WC-DETAIL-RECS-READ TO WS-DETAIL-COUNT-DISPLAY
004490         IF WS-TRAILER-COUNT-SAVE NOT = WS-DETAIL-COUNT-DISPLAY
004500             MOVE SPACES TO REJECT-RPT-LINE
004510             STRING 'RUN WARNING - TRAILER COUNT '
004520                    WS-TRAILER-COUNT-SAVE
004530                    ' DOES NOT MATCH DETAILS READ '
004540                    WS-DETAIL-COUNT-DISPLAY
004550                    DELIMITED BY SIZE INTO REJECT-RPT-LINE
004560             WRITE REJECT-RPT-LINE
004570         END-IF
004580     END-IF.
004590 8000-EXIT.
004600     EXIT.
004610*----------------------------------------------------------------
004620 9000-TERMINATE.
004630     CLOSE ASSET-MASTER-IN
004640           VALUATION-TRANSMIT-IN
004650           VALUATION-LEDGER-OUT
004660           VALUATION-REJECT-OUT.
004670 9000-EXIT.
004680     EXIT.
