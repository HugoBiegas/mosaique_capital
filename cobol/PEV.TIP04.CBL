000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PATRIMONY-EVOLUTION.
000120     AUTHOR. D. MBEKI.
000130     INSTALLATION. WEALTH-TRACK SYSTEMS - BATCH DEVELOPMENT.
000140     DATE-WRITTEN. 06/10/1988.
000150     DATE-COMPILED. 06/10/1988.
000160     SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000170*----------------------------------------------------------------
000180*  CHANGE LOG
000190*----------------------------------------------------------------
000200*  06/10/88  DBM  ORIGINAL PROGRAM - REQUEST WT-0130.  PRODUCES
000210*  06/10/88       A NET-WORTH TIME SERIES OVER A DATE RANGE PLUS
000220*  06/10/88       A CHANGE-SINCE-FIRST-POINT TRAILER, ONE SERIES
000230*  06/10/88       PER HOLDER, CONTROL BREAK ON USER-ID, MASTER
000240*  06/10/88       SORTED AS FOR WT-0128.
000250*  08/15/88  DBM  MERGES OLD AND NEW-THIS-RUN VALUATION HISTORY
000260*  08/15/88       SO A POINT CAN PRICE OFF A VALUATION POSTED
000270*  08/15/88       EARLIER THE SAME NIGHT BY PAM.TIP01, WT-0137.
000280*  09/12/89  DLM  DEFAULT WINDOW IS NOW END-DATE MINUS ONE YEAR
000290*  09/12/89       WHEN THE START-DATE PARM IS NOT SUPPLIED, WT-
000300*  09/12/89       0206.
000310*  02/19/91  PMS  CHANGE PERCENT CALC CONVERTED TO HALF-UP
000320*  02/19/91       ROUNDING TO MATCH THE WT-0234 STANDARD USED
000330*  02/19/91       IN PAD.TIP03.
000340*  07/19/94  KTB  ALIGNED FLAG TESTS TO 88-LEVELS SHOP STANDARD.
000350*  09/09/98  KTB  Y2K REMEDIATION - WINDOW DEFAULTING OPERATES
000360*  09/09/98       ON THE FULL 14-DIGIT CENTURY-INCLUSIVE RUN
000370*  09/09/98       TIMESTAMP.  SIGNED OFF PER Y2K-0071.
000380*  03/15/02  RGV  RESTRUCTURED OUT OF THE OLD COMBINED SUMMARY /
000390*  03/15/02       DISTRIBUTION JOB PER WT-0390 - LOGIC HERE IS
000400*  03/15/02       UNCHANGED, NET WORTH NOW COMES FROM PNW.TIP02.
000410*----------------------------------------------------------------
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     CLASS VALID-CURR-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000470     UPSI-0 IS RUN-SWITCHES.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT ASSET-MASTER-IN   ASSIGN TO "ASSETNEW"
000510         ORGANIZATION IS SEQUENTIAL
000520         FILE STATUS IS FS-ASSET-IN.
000530     SELECT VALHIST-OLD-IN    ASSIGN TO "VALHIST"
000540         ORGANIZATION IS SEQUENTIAL
000550         FILE STATUS IS FS-VALHIST-OLD-IN.
000560     SELECT VALHIST-NEW-IN    ASSIGN TO "VALNEW"
000570         ORGANIZATION IS SEQUENTIAL
000580         FILE STATUS IS FS-VALHIST-NEW-IN.
000590     SELECT PARM-CARD-IN      ASSIGN TO "EVOLPARM"
000600         ORGANIZATION IS SEQUENTIAL
000610         FILE STATUS IS FS-PARM-IN.
000620     SELECT EVOLUTION-PT-OUT  ASSIGN TO "EVOLOUT"
000630         ORGANIZATION IS SEQUENTIAL
000640         FILE STATUS IS FS-EVOL-OUT.
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  ASSET-MASTER-IN
000680     LABEL RECORDS ARE STANDARD.
000690 01  ASSET-MASTER-IN-RECORD.
000700     05  AM-ASSET-ID                   PIC X(12).
000710     05  AM-USER-ID                    PIC X(12).
000720     05  AM-ASSET-NAME                 PIC X(30).
000730     05  AM-ASSET-DESC                 PIC X(40).
000740     05  AM-ASSET-TYPE-CD              PIC X(14).
000750     05  AM-ASSET-CATEGORY-CD          PIC X(10).
000760         88  AM-CATEGORY-LIABILITY         VALUE 'LIABILITY'.
000770     05  AM-CURRENCY-CD                PIC X(3).
000780     05  AM-CURRENT-VALUE              PIC S9(13)V99.
000790     05  AM-CURR-VAL-FLAG              PIC X(1).
000800         88  AM-CURR-VAL-PRESENT           VALUE 'Y'.
000810         88  AM-CURR-VAL-ABSENT            VALUE 'N'.
000820     05  AM-ACQ-VALUE                  PIC S9(13)V99.
000830     05  AM-ACQ-VAL-FLAG               PIC X(1).
000840         88  AM-ACQ-VAL-PRESENT            VALUE 'Y'.
000850         88  AM-ACQ-VAL-ABSENT             VALUE 'N'.
000860     05  AM-ACQUISITION-DATE           PIC 9(14).
000870     05  AM-LAST-UPDATE-DATE           PIC 9(14).
000880     05  FILLER                        PIC X(09).
000890*----------------------------------------------------------------
000900*  ALTERNATE DATE-BREAKDOWN VIEW, CARRIED FOR CONSISTENCY WITH
000910*  THE COPY IN PNW.TIP02 AND PAD.TIP03 - NOT USED HERE.
000920*----------------------------------------------------------------
000930 01  ASSET-DATE-BREAKDOWN-VIEW REDEFINES ASSET-MASTER-IN-RECORD.
000940     05  FILLER                        PIC X(153).
000950     05  ADB-ACQ-CENTURY               PIC 9(2).
000960     05  ADB-ACQ-YEAR                  PIC 9(2).
000970     05  ADB-ACQ-MONTH                 PIC 9(2).
000980     05  ADB-ACQ-DAY                   PIC 9(2).
000990     05  ADB-ACQ-HOUR                  PIC 9(2).
001000     05  ADB-ACQ-MINUTE                PIC 9(2).
001010     05  ADB-ACQ-SECOND                PIC 9(2).
001020     05  ADB-UPD-CENTURY               PIC 9(2).
001030     05  ADB-UPD-YEAR                  PIC 9(2).
001040     05  ADB-UPD-MONTH                 PIC 9(2).
001050     05  ADB-UPD-DAY                   PIC 9(2).
001060     05  ADB-UPD-HOUR                  PIC 9(2).
001070     05  ADB-UPD-MINUTE                PIC 9(2).
001080     05  ADB-UPD-SECOND                PIC 9(2).
001090     05  FILLER                        PIC X(09).
001100 FD  VALHIST-OLD-IN
001110     LABEL RECORDS ARE STANDARD.
001120 01  VALHIST-OLD-IN-RECORD.
001130     05  VH-VALUATION-ID               PIC X(12).
001140     05  VH-ASSET-ID                   PIC X(12).
001150     05  VH-VALUATION-VALUE            PIC S9(13)V99.
001160     05  VH-VALUATION-DATE             PIC 9(14).
001170     05  VH-CURRENCY-CD                PIC X(3).
001180     05  VH-VALUATION-SOURCE           PIC X(14).
001190     05  FILLER                        PIC X(05).
001200 FD  VALHIST-NEW-IN
001210     LABEL RECORDS ARE STANDARD.
001220 01  VALHIST-NEW-IN-RECORD.
001230     05  VN-VALUATION-ID               PIC X(12).
001240     05  VN-ASSET-ID                   PIC X(12).
001250     05  VN-VALUATION-VALUE            PIC S9(13)V99.
001260     05  VN-VALUATION-DATE             PIC 9(14).
001270     05  VN-CURRENCY-CD                PIC X(3).
001280     05  VN-VALUATION-SOURCE           PIC X(14).
001290     05  FILLER                        PIC X(05).
001300 FD  PARM-CARD-IN
001310     LABEL RECORDS ARE STANDARD.
001320 01  PARM-CARD-RECORD.
001330     05  PC-START-DATE                 PIC 9(14).
001340     05  PC-END-DATE                   PIC 9(14).
001350     05  FILLER                        PIC X(12).
001360 FD  EVOLUTION-PT-OUT
001370     LABEL RECORDS ARE STANDARD.
001380 01  EVOLUTION-POINT-RECORD.
001390     05  EP-RECORD-TYPE-CD             PIC X(1).
001400         88  EP-IS-POINT                   VALUE 'P'.
001410         88  EP-IS-TRAILER                 VALUE 'T'.
001420     05  EP-USER-ID                    PIC X(12).
001430     05  EP-POINT-DATE                 PIC 9(14).
001440     05  EP-POINT-ASSETS               PIC S9(13)V99.
001450     05  EP-POINT-LIABILITIES          PIC S9(13)V99.
001460     05  EP-POINT-NET-WORTH            PIC S9(13)V99.
001470     05  FILLER                        PIC X(08).
001480*----------------------------------------------------------------
001490*  CHANGE TRAILER, ONE PER HOLDER, WRITTEN LAST - WT-0130.
001500*----------------------------------------------------------------
001510 01  EVOLUTION-TRAILER-RECORD REDEFINES EVOLUTION-POINT-RECORD.
001520     05  ET-RECORD-TYPE-CD             PIC X(1).
001530     05  ET-USER-ID                    PIC X(12).
001540     05  ET-TOTAL-CHANGE-AMOUNT        PIC S9(13)V99.
001550     05  ET-TOTAL-CHANGE-PCT           PIC S9(3)V99.
001560     05  FILLER                        PIC X(47).
001570 WORKING-STORAGE SECTION.
001580*----------------------------------------------------------------
001590*  STANDALONE 77-LEVEL COUNTERS - NOT PART OF ANY GROUP, PER
001600*  SHOP STANDARD.  VALUATION-TABLE-COUNT AND HOLDER-ASSET-COUNT
001610*  ARE THE RESIDENT-TABLE OCCURRENCE COUNTS USED AS SUBSCRIPT
001620*  LIMITS THROUGHOUT THE 0100/1000/2000/5000 SERIES;
001630*  WS-SHIFT-IX IS THE 5153 INSERTION-SORT SHIFT SUBSCRIPT.
001640*----------------------------------------------------------------
001650 77  VALUATION-TABLE-COUNT         PIC 9(5)  COMP VALUE ZERO.
001660 77  HOLDER-ASSET-COUNT            PIC 9(5)  COMP VALUE ZERO.
001670 77  WS-SHIFT-IX                   PIC 9(5)  COMP VALUE ZERO.
001680 01  FILE-STATUS-AREA.
001690     05  FS-ASSET-IN                   PIC X(2).
001700     05  FS-VALHIST-OLD-IN             PIC X(2).
001710     05  FS-VALHIST-NEW-IN             PIC X(2).
001720     05  FS-PARM-IN                    PIC X(2).
001730     05  FS-EVOL-OUT                   PIC X(2).
001740     05  FILLER                        PIC X(02).
001750 01  END-OF-FILE-SWITCHES.
001760     05  ASSET-IN-EOF-SW               PIC X(1)  VALUE 'N'.
001770         88  ASSET-IN-EOF                  VALUE 'Y'.
001780     05  VALHIST-OLD-EOF-SW            PIC X(1)  VALUE 'N'.
001790         88  VALHIST-OLD-EOF                VALUE 'Y'.
001800     05  VALHIST-NEW-EOF-SW            PIC X(1)  VALUE 'N'.
001810         88  VALHIST-NEW-EOF                VALUE 'Y'.
001820     05  FILLER                        PIC X(01).
001830 01  CONTROL-BREAK-SWITCHES.
001840     05  FIRST-RECORD-SW               PIC X(1)  VALUE 'Y'.
001850         88  IS-FIRST-RECORD               VALUE 'Y'.
001860     05  ANY-RECORD-SEEN-SW            PIC X(1)  VALUE 'N'.
001870         88  A-RECORD-WAS-SEEN             VALUE 'Y'.
001880     05  FILLER                        PIC X(01).
001890 01  SAVE-KEY-AREA.
001900     05  SAVE-USER-ID                  PIC X(12).
001910     05  FILLER                        PIC X(01).
001920*----------------------------------------------------------------
001930*  RUN WINDOW - DEFAULTED PER WT-0130/WT-0206/Y2K-0071 WHEN THE
001940*  PARM CARD LEAVES EITHER DATE AS ZERO (ABSENT).
001950*----------------------------------------------------------------
001960 01  RUN-PARAMETERS.
001970     05  RUN-END-DATE                  PIC 9(14).
001980     05  RUN-START-DATE                PIC 9(14).
001990     05  RUN-START-BREAKDOWN REDEFINES RUN-START-DATE.
002000         10  RSB-CCYY                  PIC 9(4).
002010         10  RSB-REST                  PIC 9(10).
002020     05  FILLER                        PIC X(02).
002030 01  RUN-DATE-TIME.
002040     05  RUN-DATE-8                    PIC 9(8).
002050     05  RUN-TIME-6                    PIC 9(6).
002060     05  FILLER                        PIC X(02).
002070 01  RUN-TIMESTAMP-14                  PIC 9(14).
002080 01  RUN-TIMESTAMP-BREAKDOWN REDEFINES RUN-TIMESTAMP-14.
002090     05  RTS-CENTURY                   PIC 9(2).
002100     05  RTS-YEAR                      PIC 9(2).
002110     05  RTS-MONTH                     PIC 9(2).
002120     05  RTS-DAY                       PIC 9(2).
002130     05  RTS-HOUR                      PIC 9(2).
002140     05  RTS-MINUTE                    PIC 9(2).
002150     05  RTS-SECOND                    PIC 9(2).
002160*----------------------------------------------------------------
002170*  IN-CORE VALUATION HISTORY - OLD AND NEW-THIS-RUN MERGED SO
002180*  AN AS-OF LOOKUP SEES EVERYTHING PAM.TIP01 POSTED TONIGHT.
002190*----------------------------------------------------------------
002200 01  VALUATION-TABLE-CONTROL.
002210     05  VALUATION-TABLE-MAX           PIC 9(5)  VALUE 9000.
002220     05  FILLER                        PIC X(05).
002230 01  VALUATION-TABLE.
002240     05  VALUATION-TAB-ENTRY OCCURS 9000 TIMES
002250                             INDEXED BY VAL-TAB-IX.
002260         10  VT-ASSET-ID               PIC X(12).
002270         10  VT-VALUATION-VALUE        PIC S9(13)V99.
002280         10  VT-VALUATION-DATE         PIC 9(14).
002290         10  FILLER                    PIC X(05).
002300*----------------------------------------------------------------
002310*  ONE HOLDER'S ASSETS, REBUILT AT EACH CONTROL BREAK.
002320*----------------------------------------------------------------
002330 01  HOLDER-ASSET-CONTROL.
002340     05  HOLDER-ASSET-MAX              PIC 9(5)  VALUE 500.
002350     05  FILLER                        PIC X(05).
002360 01  HOLDER-ASSET-TABLE.
002370     05  HOLDER-ASSET-ENTRY OCCURS 500 TIMES
002380                            INDEXED BY HA-IX.
002390         10  HA-ASSET-ID               PIC X(12).
002400         10  HA-CATEGORY-CD            PIC X(10).
002410             88  HA-CATEGORY-LIABILITY     VALUE 'LIABILITY'.
002420         10  HA-ACQ-VALUE              PIC S9(13)V99.
002430         10  HA-ACQ-VAL-FLAG           PIC X(1).
002440             88  HA-ACQ-VAL-PRESENT        VALUE 'Y'.
002450         10  HA-ACQUISITION-DATE       PIC 9(14).
002460         10  FILLER                    PIC X(05).
002470*----------------------------------------------------------------
002480*  CANDIDATE DATE LIST FOR THE CURRENT HOLDER - ASCENDING,
002490*  DEDUPED BY INSERTION AS DATES ARE COLLECTED (WT-0130).
002500*----------------------------------------------------------------
002510 01  CANDIDATE-DATE-CONTROL.
002520     05  CANDIDATE-DATE-COUNT          PIC 9(5)  COMP.
002530     05  CANDIDATE-DATE-MAX            PIC 9(5)  VALUE 400.
002540     05  FILLER                        PIC X(05).
002550 01  CANDIDATE-DATE-TABLE.
002560     05  CANDIDATE-DATE-ENTRY OCCURS 400 TIMES
002570                              INDEXED BY CD-IX.
002580         10  CD-DATE-VALUE             PIC 9(14).
002590         10  FILLER                    PIC X(06).
002600*----------------------------------------------------------------
002610*  COMPUTED EVOLUTION POINTS FOR THE CURRENT HOLDER, HELD SO THE
002620*  CHANGE TRAILER CAN COMPARE THE FIRST AND LAST POINTS.
002630*----------------------------------------------------------------
002640 01  EVOL-POINT-TABLE-CONTROL.
002650     05  EVOL-POINT-COUNT              PIC 9(5)  COMP.
002660     05  EVOL-POINT-MAX                PIC 9(5)  VALUE 400.
002670     05  FILLER                        PIC X(05).
002680 01  EVOL-POINT-TABLE.
002690     05  EVOL-POINT-ENTRY OCCURS 400 TIMES
002700                          INDEXED BY EPT-IX.
002710         10  EPT-DATE                  PIC 9(14).
002720         10  EPT-ASSETS                PIC S9(13)V99.
002730         10  EPT-LIABILITIES           PIC S9(13)V99.
002740         10  EPT-NET-WORTH             PIC S9(13)V99.
002750         10  FILLER                    PIC X(05).
002760 01  POINT-ACCUMULATORS.
002770     05  WS-POINT-ASSETS               PIC S9(13)V99.
002780     05  WS-POINT-LIABILITIES          PIC S9(13)V99.
002790     05  FILLER                        PIC X(05).
002800 01  CANDIDATE-WORK-AREA.
002810     05  CW-NEW-DATE                   PIC 9(14).
002820     05  CW-DUP-FOUND-SW               PIC X(1)  VALUE 'N'.
002830         88  CW-DUPLICATE-DATE             VALUE 'Y'.
002840     05  FILLER                        PIC X(05).
002850*----------------------------------------------------------------
002860*  AS-OF LOOKUP WORK AREA - 3000 SERIES.
002870*----------------------------------------------------------------
002880 01  AS-OF-WORK-AREA.
002890     05  WA-SEARCH-ASSET-ID            PIC X(12).
002900     05  WA-POINT-DATE                 PIC 9(14).
002910     05  WA-BEST-VALUE                 PIC S9(13)V99.
002920     05  WA-BEST-DATE                  PIC 9(14).
002930     05  WA-VALUE-FOUND-SW             PIC X(1)  VALUE 'N'.
002940         88  WA-VALUE-FOUND                VALUE 'Y'.
002950     05  FILLER                        PIC X(05).
002960 01  CHANGE-TRAILER-WORK-AREA.
002970     05  CT-FIRST-NET-WORTH            PIC S9(13)V99.
002980     05  CT-LAST-NET-WORTH             PIC S9(13)V99.
002990     05  CT-CHANGE-AMOUNT              PIC S9(13)V99.
003000     05  CT-CHANGE-PCT                 PIC S9(3)V99.
003010     05  FILLER                        PIC X(05).
003020 PROCEDURE DIVISION.
003030*----------------------------------------------------------------
003040 0000-MAINLINE.
003050     PERFORM 0100-INITIALIZE
003060     PERFORM 0160-LOAD-VALHIST-OLD-TABLE
003070         UNTIL VALHIST-OLD-EOF
003080     PERFORM 0170-LOAD-VALHIST-NEW-TABLE
003090         UNTIL VALHIST-NEW-EOF
003100     PERFORM 1000-PROCESS-MASTER-RECORD
003110         UNTIL ASSET-IN-EOF
003120     PERFORM 8000-WRITE-FINAL-HOLDER
003130     PERFORM 9000-TERMINATE
003140     STOP RUN.
003150*----------------------------------------------------------------
003160 0100-INITIALIZE.
003170     OPEN INPUT  ASSET-MASTER-IN
003180                 VALHIST-OLD-IN
003190                 VALHIST-NEW-IN
003200                 PARM-CARD-IN
003210     OPEN OUTPUT EVOLUTION-PT-OUT
003220     ACCEPT RUN-DATE-8 FROM DATE YYYYMMDD
003230     ACCEPT RUN-TIME-6 FROM TIME
003240     MOVE RUN-DATE-8 (1:2) TO RTS-CENTURY
003250     MOVE RUN-DATE-8 (3:2) TO RTS-YEAR
003260     MOVE RUN-DATE-8 (5:2) TO RTS-MONTH
003270     MOVE RUN-DATE-8 (7:2) TO RTS-DAY
003280     MOVE RUN-TIME-6 (1:2) TO RTS-HOUR
003290     MOVE RUN-TIME-6 (3:2) TO RTS-MINUTE
003300     MOVE RUN-TIME-6 (5:2) TO RTS-SECOND
003310     MOVE ZERO TO VALUATION-TABLE-COUNT
003320     PERFORM 0140-READ-PARM-CARD
003330     PERFORM 0150-SET-RUN-WINDOW
003340     PERFORM 0110-READ-ASSET-IN
003350     PERFORM 0120-READ-VALHIST-OLD-IN
003360     PERFORM 0121-READ-VALHIST-NEW-IN.
003370 0100-EXIT.
003380     EXIT.
003390*----------------------------------------------------------------
003400 0110-READ-ASSET-IN.
003410     READ ASSET-MASTER-IN
003420         AT END MOVE 'Y' TO ASSET-IN-EOF-SW
003430     END-READ.
003440 0110-EXIT.
003450     EXIT.
003460*----------------------------------------------------------------
003470 0120-READ-VALHIST-OLD-IN.
003480     READ VALHIST-OLD-IN
003490         AT END MOVE 'Y' TO VALHIST-OLD-EOF-SW
003500     END-READ.
003510 0120-EXIT.
003520     EXIT.
003530*----------------------------------------------------------------
003540 0121-READ-VALHIST-NEW-IN.
003550     READ VALHIST-NEW-IN
003560         AT END MOVE 'Y' TO VALHIST-NEW-EOF-SW
003570     END-READ.
003580 0121-EXIT.
003590     EXIT.
003600*----------------------------------------------------------------
003610 0140-READ-PARM-CARD.
003620     READ PARM-CARD-IN
003630         AT END MOVE ZERO TO PC-START-DATE PC-END-DATE
003640     END-READ.
003650 0140-EXIT.
003660     EXIT.
003670*----------------------------------------------------------------
003680*  0150 - END-DATE DEFAULTS TO THE RUN TIMESTAMP, START-DATE
003690*  DEFAULTS TO END-DATE MINUS ONE YEAR, PER WT-0206.
003700*----------------------------------------------------------------
003710 0150-SET-RUN-WINDOW.
003720     IF PC-END-DATE = ZERO
003730         MOVE RUN-TIMESTAMP-14 TO RUN-END-DATE
003740     ELSE
003750         MOVE PC-END-DATE TO RUN-END-DATE
003760     END-IF
003770     IF PC-START-DATE = ZERO
003780         PERFORM 0155-DEFAULT-START-DATE
003790     ELSE
003800         MOVE PC-START-DATE TO RUN-START-DATE
003810     END-IF.
003820 0150-EXIT.
003830     EXIT.
003840*----------------------------------------------------------------
003850 0155-DEFAULT-START-DATE.
003860     MOVE RUN-END-DATE TO RUN-START-DATE
003870     COMPUTE RSB-CCYY = RSB-CCYY - 1.
003880 0155-EXIT.
003890     EXIT.
003900*----------------------------------------------------------------
003910*  0160/0170 - LOAD THE FULL VALUATION HISTORY, OLD RUNS AND
003920*  TONIGHT'S NEW POSTINGS, INTO ONE RESIDENT TABLE (WT-0137).
003930*----------------------------------------------------------------
003940 0160-LOAD-VALHIST-OLD-TABLE.
003950     IF VALUATION-TABLE-COUNT < VALUATION-TABLE-MAX
003960         ADD 1 TO VALUATION-TABLE-COUNT
003970         SET VAL-TAB-IX TO VALUATION-TABLE-COUNT
003980         MOVE VH-ASSET-ID
003990                          TO VT-ASSET-ID (VAL-TAB-IX)
004000         MOVE VH-VALUATION-VALUE
004010                          TO VT-VALUATION-VALUE (VAL-TAB-IX)
004020         MOVE VH-VALUATION-DATE
004030                          TO VT-VALUATION-DATE (VAL-TAB-IX)
004040     END-IF
004050     PERFORM 0120-READ-VALHIST-OLD-IN.
004060 0160-EXIT.
004070     EXIT.
004080*----------------------------------------------------------------
004090 0170-LOAD-VALHIST-NEW-TABLE.
004100     IF VALUATION-TABLE-COUNT < VALUATION-TABLE-MAX
004110         ADD 1 TO VALUATION-TABLE-COUNT
004120         SET VAL-TAB-IX TO VALUATION-TABLE-COUNT
004130         MOVE VN-ASSET-ID
004140                          TO VT-ASSET-ID (VAL-TAB-IX)
004150         MOVE VN-VALUATION-VALUE
004160                          TO VT-VALUATION-VALUE (VAL-TAB-IX)
004170         MOVE VN-VALUATION-DATE
004180                          TO VT-VALUATION-DATE (VAL-TAB-IX)
004190     END-IF
004200     PERFORM 0121-READ-VALHIST-NEW-IN.
004210 0170-EXIT.
004220     EXIT.
004230*----------------------------------------------------------------
004240*  1000 SERIES - ONE MASTER RECORD, WITH THE USER-ID CONTROL
004250*  BREAK.  MASTER MUST ARRIVE SORTED BY USER-ID.
004260*----------------------------------------------------------------
004270 1000-PROCESS-MASTER-RECORD.
004280     MOVE 'Y' TO ANY-RECORD-SEEN-SW
004290     IF IS-FIRST-RECORD
004300         MOVE AM-USER-ID TO SAVE-USER-ID
004310         MOVE 'N' TO FIRST-RECORD-SW
004320     ELSE
004330         IF AM-USER-ID NOT = SAVE-USER-ID
004340             PERFORM 5000-EVALUATE-HOLDER
004350             PERFORM 6000-RESET-HOLDER
004360             MOVE AM-USER-ID TO SAVE-USER-ID
004370         END-IF
004380     END-IF
004390     PERFORM 2000-ADD-TO-HOLDER-TABLE
004400     PERFORM 0110-READ-ASSET-IN.
004410 1000-EXIT.
004420     EXIT.
004430*----------------------------------------------------------------
004440 2000-ADD-TO-HOLDER-TABLE.
004450     IF HOLDER-ASSET-COUNT < HOLDER-ASSET-MAX
004460         ADD 1 TO HOLDER-ASSET-COUNT
004470         SET HA-IX TO HOLDER-ASSET-COUNT
004480         MOVE AM-ASSET-ID
004490                          TO HA-ASSET-ID (HA-IX)
004500         MOVE AM-ASSET-CATEGORY-CD
004510                          TO HA-CATEGORY-CD (HA-IX)
004520         MOVE AM-ACQ-VALUE
004530                          TO HA-ACQ-VALUE (HA-IX)
004540         MOVE AM-ACQ-VAL-FLAG
004550                          TO HA-ACQ-VAL-FLAG (HA-IX)
004560         MOVE AM-ACQUISITION-DATE
004570                          TO HA-ACQUISITION-DATE (HA-IX)
004580     END-IF.
004590 2000-EXIT.
004600     EXIT.
004610*----------------------------------------------------------------
004620 6000-RESET-HOLDER.
004630     MOVE ZERO TO HOLDER-ASSET-COUNT.
004640 6000-EXIT.
004650     EXIT.
004660*----------------------------------------------------------------
004670*  5000 SERIES - ONE HOLDER'S FULL EVOLUTION, ONCE ITS LAST
004680*  ASSET HAS BEEN LOADED INTO HOLDER-ASSET-TABLE.
004690*----------------------------------------------------------------
004700 5000-EVALUATE-HOLDER.
004710     PERFORM 5100-BUILD-CANDIDATE-DATES
004720     PERFORM 5200-EVALUATE-DATE-POINTS
004730     PERFORM 5300-WRITE-CHANGE-TRAILER THRU 5300-EXIT.
004740 5000-EXIT.
004750     EXIT.
004760*----------------------------------------------------------------
004770 5100-BUILD-CANDIDATE-DATES.
004780     MOVE ZERO TO CANDIDATE-DATE-COUNT
004790     MOVE RUN-START-DATE TO CW-NEW-DATE
004800     PERFORM 5150-INSERT-CANDIDATE-DATE
004810     MOVE RUN-END-DATE TO CW-NEW-DATE
004820     PERFORM 5150-INSERT-CANDIDATE-DATE
004830     PERFORM 5110-COLLECT-ASSET-DATES
004840         VARYING HA-IX FROM 1 BY 1
004850         UNTIL HA-IX > HOLDER-ASSET-COUNT.
004860 5100-EXIT.
004870     EXIT.
004880*----------------------------------------------------------------
004890 5110-COLLECT-ASSET-DATES.
004900     IF HA-ACQUISITION-DATE (HA-IX) > RUN-START-DATE
004910         AND HA-ACQUISITION-DATE (HA-IX) NOT > RUN-END-DATE
004920         MOVE HA-ACQUISITION-DATE (HA-IX) TO CW-NEW-DATE
004930         PERFORM 5150-INSERT-CANDIDATE-DATE
004940     END-IF
004950     MOVE HA-ASSET-ID (HA-IX) TO WA-SEARCH-ASSET-ID
004960     PERFORM 5120-COLLECT-VALUATION-DATES
004970         VARYING VAL-TAB-IX FROM 1 BY 1
004980         UNTIL VAL-TAB-IX > VALUATION-TABLE-COUNT.
004990 5110-EXIT.
005000     EXIT.
005010*----------------------------------------------------------------
005020 5120-COLLECT-VALUATION-DATES.
005030     IF VT-ASSET-ID (VAL-TAB-IX) = WA-SEARCH-ASSET-ID
005040         AND VT-VALUATION-DATE (VAL-TAB-IX) > RUN-START-DATE
005050         AND VT-VALUATION-DATE (VAL-TAB-IX) NOT > RUN-END-DATE
005060         MOVE VT-VALUATION-DATE (VAL-TAB-IX) TO CW-NEW-DATE
005070         PERFORM 5150-INSERT-CANDIDATE-DATE
005080     END-IF.
005090 5120-EXIT.
005100     EXIT.
005110*----------------------------------------------------------------
005120*  5150 - INSERTION SORT INTO THE ASCENDING CANDIDATE-DATE-TABLE.
005130*  SKIPS A DATE ALREADY PRESENT - WT-0390 CALLED FOR ONE POINT
005140*  PER CALENDAR DATE, NOT ONE POINT PER VALUATION RECORD.
005150*----------------------------------------------------------------
005160 5150-INSERT-CANDIDATE-DATE.
005170     MOVE 'N' TO CW-DUP-FOUND-SW
005180     PERFORM 5151-TEST-DUPLICATE-DATE
005190         VARYING CD-IX FROM 1 BY 1
005200         UNTIL CD-IX > CANDIDATE-DATE-COUNT
005210            OR CW-DUPLICATE-DATE
005220     IF NOT CW-DUPLICATE-DATE
005230             AND CANDIDATE-DATE-COUNT < CANDIDATE-DATE-MAX
005240         PERFORM 5152-TEST-INSERT-POSITION
005250             VARYING CD-IX FROM 1 BY 1
005260             UNTIL CD-IX > CANDIDATE-DATE-COUNT
005270                OR CD-DATE-VALUE (CD-IX) > CW-NEW-DATE
005280         PERFORM 5153-SHIFT-DATES-UP
005290             VARYING WS-SHIFT-IX FROM CANDIDATE-DATE-COUNT
005300                 BY -1 UNTIL WS-SHIFT-IX < CD-IX
005310         MOVE CW-NEW-DATE TO CD-DATE-VALUE (CD-IX)
005320         ADD 1 TO CANDIDATE-DATE-COUNT
005330     END-IF.
005340 5150-EXIT.
005350     EXIT.
005360*----------------------------------------------------------------
005370 5151-TEST-DUPLICATE-DATE.
005380     IF CD-DATE-VALUE (CD-IX) = CW-NEW-DATE
005390         MOVE 'Y' TO CW-DUP-FOUND-SW
005400     END-IF.
005410 5151-EXIT.
005420     EXIT.
005430*----------------------------------------------------------------
005440*  POSITION TEST ONLY - THE PERFORM'S UNTIL CLAUSE DOES THE
005450*  ACTUAL COMPARE AGAINST THE TABLE.
005460*----------------------------------------------------------------
005470 5152-TEST-INSERT-POSITION.
005480     CONTINUE.
005490 5152-EXIT.
005500     EXIT.
005510*----------------------------------------------------------------
005520 5153-SHIFT-DATES-UP.
005530     MOVE CD-DATE-VALUE (WS-SHIFT-IX)
005540                 TO CD-DATE-VALUE (WS-SHIFT-IX + 1).
005550 5153-EXIT.
005560     EXIT.
005570*----------------------------------------------------------------
005580*  5200 SERIES - EVALUATE EVERY CANDIDATE DATE FOR THIS HOLDER.
005590*----------------------------------------------------------------
005600 5200-EVALUATE-DATE-POINTS.
005610     MOVE ZERO TO EVOL-POINT-COUNT
005620     PERFORM 5210-EVALUATE-ONE-DATE-POINT
005630         VARYING CD-IX FROM 1 BY 1
005640         UNTIL CD-IX > CANDIDATE-DATE-COUNT.
005650 5200-EXIT.
005660     EXIT.
005670*----------------------------------------------------------------
005680 5210-EVALUATE-ONE-DATE-POINT.
005690     MOVE ZERO TO WS-POINT-ASSETS
005700                  WS-POINT-LIABILITIES
005710     MOVE CD-DATE-VALUE (CD-IX) TO WA-POINT-DATE
005720     PERFORM 5220-EVALUATE-ONE-ASSET-AT-DATE
005730         VARYING HA-IX FROM 1 BY 1
005740         UNTIL HA-IX > HOLDER-ASSET-COUNT
005750     IF EVOL-POINT-COUNT < EVOL-POINT-MAX
005760         PERFORM 5250-STORE-EVOLUTION-POINT
005770         PERFORM 5260-WRITE-EVOLUTION-POINT
005780     END-IF.
005790 5210-EXIT.
005800     EXIT.
005810*----------------------------------------------------------------
005820*  5220 - ONE ASSET, ONE DATE.  AS-OF VALUATION FIRST, THEN THE
005830*  ACQUISITION-VALUE FALLBACK, PER WT-0390 - AN ASSET ACQUIRED
005840*  BEFORE THE POINT DATE BUT NEVER REVALUED STILL COUNTS AT COST.
005850*----------------------------------------------------------------
005860 5220-EVALUATE-ONE-ASSET-AT-DATE.
005870     MOVE HA-ASSET-ID (HA-IX) TO WA-SEARCH-ASSET-ID
005880     MOVE 'N' TO WA-VALUE-FOUND-SW
005890     MOVE ZERO TO WA-BEST-DATE
005900     MOVE ZERO TO WA-BEST-VALUE
005910     PERFORM 5230-SCAN-VALUATION-FOR-ASOF
005920         VARYING VAL-TAB-IX FROM 1 BY 1
005930         UNTIL VAL-TAB-IX > VALUATION-TABLE-COUNT
005940     IF NOT WA-VALUE-FOUND
005950         IF HA-ACQ-VAL-PRESENT (HA-IX)
005960                 AND HA-ACQUISITION-DATE (HA-IX) > ZERO
005970                 AND HA-ACQUISITION-DATE (HA-IX)
005980                     NOT > WA-POINT-DATE
005990             MOVE HA-ACQ-VALUE (HA-IX) TO WA-BEST-VALUE
006000             MOVE 'Y' TO WA-VALUE-FOUND-SW
006010         END-IF
006020     END-IF
006030     IF WA-VALUE-FOUND
006040         IF HA-CATEGORY-LIABILITY (HA-IX)
006050             ADD WA-BEST-VALUE TO WS-POINT-LIABILITIES
006060         ELSE
006070             ADD WA-BEST-VALUE TO WS-POINT-ASSETS
006080         END-IF
006090     END-IF.
006100 5220-EXIT.
006110     EXIT.
006120*----------------------------------------------------------------
006130*  5230 - FULL SCAN, NOT A STOP-ON-FIRST SEARCH, BECAUSE THE
006140*  LATEST QUALIFYING VALUATION DATE MUST WIN, PER WT-0390 - THE
006150*  TABLE IS NOT GUARANTEED SORTED BY DATE WITHIN ASSET.
006160*----------------------------------------------------------------
006170 5230-SCAN-VALUATION-FOR-ASOF.
006180     IF VT-ASSET-ID (VAL-TAB-IX) = WA-SEARCH-ASSET-ID
006190             AND VT-VALUATION-DATE (VAL-TAB-IX)
006200                 NOT > WA-POINT-DATE
006210         IF VT-VALUATION-DATE (VAL-TAB-IX) > WA-BEST-DATE
006220             MOVE VT-VALUATION-DATE (VAL-TAB-IX)
006230                                 TO WA-BEST-DATE
006240             MOVE VT-VALUATION-VALUE (VAL-TAB-IX)
006250                                 TO WA-BEST-VALUE
006260             MOVE 'Y' TO WA-VALUE-FOUND-SW
006270         END-IF
006280     END-IF.
006290 5230-EXIT.
006300     EXIT.
006310*----------------------------------------------------------------
006320 5250-STORE-EVOLUTION-POINT.
006330     ADD 1 TO EVOL-POINT-COUNT
006340     SET EPT-IX TO EVOL-POINT-COUNT
006350     MOVE CD-DATE-VALUE (CD-IX)      TO EPT-DATE (EPT-IX)
006360     MOVE WS-POINT-ASSETS            TO EPT-ASSETS (EPT-IX)
006370     MOVE WS-POINT-LIABILITIES
006380                              TO EPT-LIABILITIES (EPT-IX)
006390     COMPUTE EPT-NET-WORTH (EPT-IX) =
006400         WS-POINT-ASSETS - WS-POINT-LIABILITIES.
006410 5250-EXIT.
006420     EXIT.
006430*----------------------------------------------------------------
006440 5260-WRITE-EVOLUTION-POINT.
006450     MOVE SPACES TO EVOLUTION-POINT-RECORD
006460     MOVE 'P' TO EP-RECORD-TYPE-CD
006470     MOVE SAVE-USER-ID TO EP-USER-ID
006480     MOVE EPT-DATE (EPT-IX)          TO EP-POINT-DATE
006490     MOVE EPT-ASSETS (EPT-IX)        TO EP-POINT-ASSETS
006500     MOVE EPT-LIABILITIES (EPT-IX)
006510                              TO EP-POINT-LIABILITIES
006520     MOVE EPT-NET-WORTH (EPT-IX)     TO EP-POINT-NET-WORTH
006530     WRITE EVOLUTION-POINT-RECORD.
006540 5260-EXIT.
006550     EXIT.
006560*----------------------------------------------------------------
006570*  5300 SERIES - CHANGE TRAILER, RUN AS ONE PERFORM ... THRU
006580*  RANGE.  ONLY WRITTEN WHEN THERE ARE AT LEAST TWO POINTS AND
006590*  THE FIRST POINT'S NET WORTH IS POSITIVE - EITHER CONDITION
006600*  MISSING BRANCHES DIRECTLY TO 5300-EXIT.
006610*----------------------------------------------------------------
006620 5300-WRITE-CHANGE-TRAILER.
006630     IF EVOL-POINT-COUNT NOT > 1
006640         GO TO 5300-EXIT
006650     END-IF.
006660 5310-COMPUTE-CHANGE-VALUES.
006670     MOVE EPT-NET-WORTH (1) TO CT-FIRST-NET-WORTH
006680     SET EPT-IX TO EVOL-POINT-COUNT
006690     MOVE EPT-NET-WORTH (EPT-IX) TO CT-LAST-NET-WORTH
006700     IF CT-FIRST-NET-WORTH NOT > ZERO
006710         GO TO 5300-EXIT
006720     END-IF.
006730 5320-WRITE-TRAILER-RECORD.
006740     COMPUTE CT-CHANGE-AMOUNT =
006750         CT-LAST-NET-WORTH - CT-FIRST-NET-WORTH
006760     COMPUTE CT-CHANGE-PCT ROUNDED =
006770         CT-CHANGE-AMOUNT * 100 / CT-FIRST-NET-WORTH
006780     MOVE SPACES TO EVOLUTION-TRAILER-RECORD
006790     MOVE 'T' TO ET-RECORD-TYPE-CD
006800     MOVE SAVE-USER-ID TO ET-USER-ID
006810     MOVE CT-CHANGE-AMOUNT TO ET-TOTAL-CHANGE-AMOUNT
006820     MOVE CT-CHANGE-PCT    TO ET-TOTAL-CHANGE-PCT
006830     WRITE EVOLUTION-TRAILER-RECORD.
006840 5300-EXIT.
006850     EXIT.
006860*----------------------------------------------------------------
006870*  8000 - FINAL CONTROL BREAK, SAME REASONING AS PNW.TIP02 AND
006880*  PAD.TIP03 - EOF NEVER FIRES THE BREAK TEST ABOVE.
006890*----------------------------------------------------------------
006900 8000-WRITE-FINAL-HOLDER.
006910     IF A-RECORD-WAS-SEEN
006920         PERFORM 5000-EVALUATE-HOLDER
006930     END-IF.
006940 8000-EXIT.
006950     EXIT.
006960*----------------------------------------------------------------
006970 9000-TERMINATE.
006980     CLOSE ASSET-MASTER-IN
006990           VALHIST-OLD-IN
007000           VALHIST-NEW-IN
007010           PARM-CARD-IN
007020           EVOLUTION-PT-OUT.
007030 9000-EXIT.
007040     EXIT.
