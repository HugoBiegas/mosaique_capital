000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. ASSET-DISTRIBUTION-CALC.
000120     AUTHOR. D. MBEKI.
000130     INSTALLATION. WEALTH-TRACK SYSTEMS - BATCH DEVELOPMENT.
000140     DATE-WRITTEN. 06/03/1988.
000150     DATE-COMPILED. 06/03/1988.
000160     SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000170*----------------------------------------------------------------
000180*  CHANGE LOG
000190*----------------------------------------------------------------
000200*  06/03/88  DBM  ORIGINAL PROGRAM - REQUEST WT-0129.  PRODUCES
000210*  06/03/88       ONE LINE PER CATEGORY AND PER TYPE FOR EACH
000220*  06/03/88       HOLDER ON THE ASSET MASTER, CONTROL BREAK ON
000230*  06/03/88       USER-ID, MASTER SORTED AS FOR WT-0128.
000240*  07/22/88  DBM  CATEGORY AND TYPE CODE TABLES LOADED FROM
000250*  07/22/88       LITERAL CONSTANTS AT INIT - SEE 0200/0210 -
000260*  07/22/88       RATHER THAN HARD CODED IN THE ACCUMULATE LOGIC.
000270*  09/12/89  DLM  PERCENT SUPPRESSED FOR THE LIABILITY CATEGORY
000280*  09/12/89       AND WHEN TOTAL ASSET VALUE IS ZERO, WT-0205.
000290*  02/19/91  PMS  PERCENT CALC CHANGED TO HALF-UP ROUNDING TO
000300*  02/19/91       MATCH THE VALUATION ROUNDING STANDARD WT-0234.
000310*  07/19/94  KTB  ALIGNED FLAG TESTS TO 88-LEVELS SHOP STANDARD.
000320*  09/09/98  KTB  Y2K REMEDIATION - NO DATE ARITHMETIC IN THIS
000330*  09/09/98       PROGRAM.  SIGNED OFF PER Y2K-0071.
000340*  03/15/02  RGV  RESTRUCTURED OUT OF THE OLD COMBINED SUMMARY /
000350*  03/15/02       DISTRIBUTION JOB PER WT-0390 - NET WORTH TOTALS
000360*  03/15/02       NOW COME FROM PNW.TIP02 SEPARATELY.
000370*----------------------------------------------------------------
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM
000420     CLASS VALID-CURR-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000430     UPSI-0 IS RUN-SWITCHES.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT ASSET-MASTER-IN  ASSIGN TO "ASSETNEW"
000470         ORGANIZATION IS SEQUENTIAL
000480         FILE STATUS IS FS-ASSET-IN.
000490     SELECT DISTRIB-LINE-OUT ASSIGN TO "DISTOUT"
000500         ORGANIZATION IS SEQUENTIAL
000510         FILE STATUS IS FS-DISTRIB-OUT.
000520 DATA DIVISION.
000530 FILE SECTION.
000540 FD  ASSET-MASTER-IN
000550     LABEL RECORDS ARE STANDARD.
000560 01  ASSET-MASTER-IN-RECORD.
000570     05  AM-ASSET-ID                   PIC X(12).
000580     05  AM-USER-ID                    PIC X(12).
000590     05  AM-ASSET-NAME                 PIC X(30).
000600     05  AM-ASSET-DESC                 PIC X(40).
000610     05  AM-ASSET-TYPE-CD              PIC X(14).
000620     05  AM-ASSET-CATEGORY-CD          PIC X(10).
000630         88  AM-CATEGORY-LIABILITY         VALUE 'LIABILITY'.
000640     05  AM-CURRENCY-CD                PIC X(3).
000650     05  AM-CURRENT-VALUE              PIC S9(13)V99.
000660     05  AM-CURR-VAL-FLAG              PIC X(1).
000670         88  AM-CURR-VAL-PRESENT           VALUE 'Y'.
000680         88  AM-CURR-VAL-ABSENT            VALUE 'N'.
000690     05  AM-ACQ-VALUE                  PIC S9(13)V99.
000700     05  AM-ACQ-VAL-FLAG               PIC X(1).
000710         88  AM-ACQ-VAL-PRESENT            VALUE 'Y'.
000720         88  AM-ACQ-VAL-ABSENT             VALUE 'N'.
000730     05  AM-ACQUISITION-DATE           PIC 9(14).
000740     05  AM-LAST-UPDATE-DATE           PIC 9(14).
000750     05  FILLER                        PIC X(09).
000760*----------------------------------------------------------------
000770*  ALTERNATE DATE-BREAKDOWN VIEW, CARRIED FOR CONSISTENCY WITH
000780*  THE COPY IN PNW.TIP02 - NOT USED IN THIS PROGRAM.
000790*----------------------------------------------------------------
000800 01  ASSET-DATE-BREAKDOWN-VIEW REDEFINES ASSET-MASTER-IN-RECORD.
000810     05  FILLER                        PIC X(153).
000820     05  ADB-ACQ-CENTURY               PIC 9(2).
000830     05  ADB-ACQ-YEAR                  PIC 9(2).
000840     05  ADB-ACQ-MONTH                 PIC 9(2).
000850     05  ADB-ACQ-DAY                   PIC 9(2).
000860     05  ADB-ACQ-HOUR                  PIC 9(2).
000870     05  ADB-ACQ-MINUTE                PIC 9(2).
000880     05  ADB-ACQ-SECOND                PIC 9(2).
000890     05  ADB-UPD-CENTURY               PIC 9(2).
000900     05  ADB-UPD-YEAR                  PIC 9(2).
000910     05  ADB-UPD-MONTH                 PIC 9(2).
000920     05  ADB-UPD-DAY                   PIC 9(2).
000930     05  ADB-UPD-HOUR                  PIC 9(2).
000940     05  ADB-UPD-MINUTE                PIC 9(2).
000950     05  ADB-UPD-SECOND                PIC 9(2).
000960     05  FILLER                        PIC X(09).
000970 FD  DISTRIB-LINE-OUT
000980     LABEL RECORDS ARE STANDARD.
000990 01  DISTRIB-LINE-RECORD.
001000     05  DL-USER-ID                    PIC X(12).
001010     05  DL-GROUP-KIND                 PIC X(08).
001020     05  DL-GROUP-CODE                 PIC X(14).
001030     05  DL-GROUP-AMOUNT               PIC S9(13)V99.
001040     05  DL-GROUP-PCT                  PIC S9(3)V99.
001050     05  DL-GROUP-COUNT                PIC 9(05).
001060     05  FILLER                        PIC X(06).
001070 WORKING-STORAGE SECTION.
001080*----------------------------------------------------------------
001090*  STANDALONE 77-LEVEL COUNTERS - NOT PART OF ANY GROUP, PER
001100*  SHOP STANDARD.  WS-TOTAL-ASSETS-VALUE IS THE PER-HOLDER
001110*  ASSET TOTAL USED AS THE PERCENT-CALC DENOMINATOR AT 3000;
001120*  WS-RUN-RECORD-COUNT AND WS-HOLDER-COUNT ARE RUN-WIDE
001130*  TALLIES FOR THE JOB LOG.
001140*----------------------------------------------------------------
001150 77  WS-TOTAL-ASSETS-VALUE         PIC S9(13)V99 VALUE ZERO.
001160 77  WS-RUN-RECORD-COUNT           PIC 9(7)  COMP VALUE ZERO.
001170 77  WS-HOLDER-COUNT               PIC 9(5)  COMP VALUE ZERO.
001180 01  FILE-STATUS-AREA.
001190     05  FS-ASSET-IN                   PIC X(2).
001200     05  FS-DISTRIB-OUT                PIC X(2).
001210     05  FILLER                        PIC X(04).
001220 01  END-OF-FILE-SWITCHES.
001230     05  ASSET-IN-EOF-SW               PIC X(1)  VALUE 'N'.
001240         88  ASSET-IN-EOF                  VALUE 'Y'.
001250     05  FILLER                        PIC X(01).
001260 01  CONTROL-BREAK-SWITCHES.
001270     05  FIRST-RECORD-SW               PIC X(1)  VALUE 'Y'.
001280         88  IS-FIRST-RECORD               VALUE 'Y'.
001290     05  ANY-RECORD-SEEN-SW            PIC X(1)  VALUE 'N'.
001300         88  A-RECORD-WAS-SEEN             VALUE 'Y'.
001310     05  FILLER                        PIC X(01).
001320 01  SAVE-KEY-AREA.
001330     05  SAVE-USER-ID                  PIC X(12).
001340     05  FILLER                        PIC X(01).
001350 01  WORK-SWITCHES.
001360     05  CATEGORY-FOUND-SW             PIC X(1)  VALUE 'N'.
001370         88  CATEGORY-FOUND                VALUE 'Y'.
001380     05  TYPE-FOUND-SW                 PIC X(1)  VALUE 'N'.
001390         88  TYPE-CODE-FOUND                VALUE 'Y'.
001400     05  FILLER                        PIC X(01).
001410 01  WORK-SEARCH-AREA.
001420     05  WORK-SEARCH-CATEGORY          PIC X(10).
001430     05  WORK-SEARCH-TYPE              PIC X(14).
001440*----------------------------------------------------------------
001450*  CATEGORY CODE CONSTANTS - THE SEVEN VALID CATEGORY CODES,
001460*  LOADED INTO CATEGORY-ACCUM-TABLE AT 0200/5000.  ADD A NEW
001470*  CATEGORY HERE AND BUMP THE OCCURS/SUBSCRIPT LIMIT TOGETHER.
001480*----------------------------------------------------------------
001490 01  CATEGORY-CODE-CONSTANTS.
001500     05  FILLER              PIC X(10) VALUE 'LIQUID'.
001510     05  FILLER              PIC X(10) VALUE 'INVESTMENT'.
001520     05  FILLER              PIC X(10) VALUE 'TANGIBLE'.
001530     05  FILLER              PIC X(10) VALUE 'RETIREMENT'.
001540     05  FILLER              PIC X(10) VALUE 'INSURANCE'.
001550     05  FILLER              PIC X(10) VALUE 'LIABILITY'.
001560     05  FILLER              PIC X(10) VALUE 'OTHER'.
001570 01  CATEGORY-CODE-TABLE REDEFINES CATEGORY-CODE-CONSTANTS.
001580     05  CATEGORY-CODE-ENTRY PIC X(10) OCCURS 7 TIMES.
001590*----------------------------------------------------------------
001600*  TYPE CODE CONSTANTS - THE FOURTEEN VALID ASSET TYPE CODES.
001610*----------------------------------------------------------------
001620 01  TYPE-CODE-CONSTANTS.
001630     05  FILLER              PIC X(14) VALUE 'REAL-ESTATE'.
001640     05  FILLER              PIC X(14) VALUE 'BANK-ACCT'.
001650     05  FILLER              PIC X(14) VALUE 'STOCK'.
001660     05  FILLER              PIC X(14) VALUE 'BOND'.
001670     05  FILLER              PIC X(14) VALUE 'MUTUAL-FUND'.
001680     05  FILLER              PIC X(14) VALUE 'ETF'.
001690     05  FILLER              PIC X(14) VALUE 'CRYPTO'.
001700     05  FILLER              PIC X(14) VALUE 'PREC-METAL'.
001710     05  FILLER              PIC X(14) VALUE 'VEHICLE'.
001720     05  FILLER              PIC X(14) VALUE 'ART'.
001730     05  FILLER              PIC X(14) VALUE 'INSURANCE'.
001740     05  FILLER              PIC X(14) VALUE 'RETIREMENT'.
001750     05  FILLER              PIC X(14) VALUE 'LOAN'.
001760     05  FILLER              PIC X(14) VALUE 'OTHER'.
001770 01  TYPE-CODE-TABLE REDEFINES TYPE-CODE-CONSTANTS.
001780     05  TYPE-CODE-ENTRY     PIC X(14) OCCURS 14 TIMES.
001790 01  CATEGORY-ACCUM-TABLE.
001800     05  CATEGORY-ACCUM-ENTRY OCCURS 7 TIMES
001810                              INDEXED BY CAT-IX.
001820         10  CA-CODE                   PIC X(10).
001830         10  CA-AMOUNT                 PIC S9(13)V99.
001840         10  CA-COUNT                  PIC 9(5)   COMP.
001850         10  CA-PCT                    PIC S9(3)V99.
001860         10  CA-PCT-FLAG               PIC X(1).
001870             88  CA-HAS-PCT                VALUE 'Y'.
001880         10  FILLER                    PIC X(06).
001890 01  TYPE-ACCUM-TABLE.
001900     05  TYPE-ACCUM-ENTRY OCCURS 14 TIMES
001910                          INDEXED BY TYP-IX.
001920         10  TA-CODE                   PIC X(14).
001930         10  TA-AMOUNT                 PIC S9(13)V99.
001940         10  TA-PCT                    PIC S9(3)V99.
001950         10  TA-PCT-FLAG               PIC X(1).
001960             88  TA-HAS-PCT                VALUE 'Y'.
001970         10  FILLER                    PIC X(06).
001980 01  RUN-DATE-TIME.
001990     05  RUN-DATE-8                    PIC 9(8).
002000     05  RUN-TIME-6                    PIC 9(6).
002010     05  FILLER                        PIC X(02).
002020 PROCEDURE DIVISION.
002030*----------------------------------------------------------------
002040 0000-MAINLINE.
002050     PERFORM 0100-INITIALIZE
002060     PERFORM 1000-PROCESS-MASTER-RECORD
002070         UNTIL ASSET-IN-EOF
002080     PERFORM 8000-WRITE-FINAL-HOLDER
002090     PERFORM 9000-TERMINATE
002100     STOP RUN.
002110*----------------------------------------------------------------
002120 0100-INITIALIZE.
002130     OPEN INPUT  ASSET-MASTER-IN
002140     OPEN OUTPUT DISTRIB-LINE-OUT
002150     ACCEPT RUN-DATE-8 FROM DATE YYYYMMDD
002160     ACCEPT RUN-TIME-6 FROM TIME
002170     PERFORM 0200-LOAD-CATEGORY-TABLE
002180     PERFORM 0210-LOAD-TYPE-TABLE
002190     MOVE ZERO TO WS-TOTAL-ASSETS-VALUE
002200     PERFORM 0110-READ-ASSET-IN.
002210 0100-EXIT.
002220     EXIT.
002230*----------------------------------------------------------------
002240 0110-READ-ASSET-IN.
002250     READ ASSET-MASTER-IN
002260         AT END MOVE 'Y' TO ASSET-IN-EOF-SW
002270     END-READ.
002280 0110-EXIT.
002290     EXIT.
002300*----------------------------------------------------------------
002310 0200-LOAD-CATEGORY-TABLE.
002320     PERFORM 0201-LOAD-ONE-CATEGORY
002330         VARYING CAT-IX FROM 1 BY 1
002340         UNTIL CAT-IX > 7.
002350 0200-EXIT.
002360     EXIT.
002370*----------------------------------------------------------------
002380 0201-LOAD-ONE-CATEGORY.
002390     MOVE CATEGORY-CODE-ENTRY (CAT-IX) TO CA-CODE (CAT-IX)
002400     MOVE ZERO  TO CA-AMOUNT (CAT-IX)
002410     MOVE ZERO  TO CA-COUNT (CAT-IX)
002420     MOVE ZERO  TO CA-PCT (CAT-IX)
002430     MOVE 'N'   TO CA-PCT-FLAG (CAT-IX).
002440 0201-EXIT.
002450     EXIT.
002460*----------------------------------------------------------------
002470 0210-LOAD-TYPE-TABLE.
002480     PERFORM 0211-LOAD-ONE-TYPE
002490         VARYING TYP-IX FROM 1 BY 1
002500         UNTIL TYP-IX > 14.
002510 0210-EXIT.
002520     EXIT.
002530*----------------------------------------------------------------
002540 0211-LOAD-ONE-TYPE.
002550     MOVE TYPE-CODE-ENTRY (TYP-IX) TO TA-CODE (TYP-IX)
002560     MOVE ZERO  TO TA-AMOUNT (TYP-IX)
002570     MOVE ZERO  TO TA-PCT (TYP-IX)
002580     MOVE 'N'   TO TA-PCT-FLAG (TYP-IX).
002590 0211-EXIT.
002600     EXIT.
002610*----------------------------------------------------------------
002620*  1000 SERIES - ONE MASTER RECORD, WITH THE USER-ID CONTROL
002630*  BREAK.  MASTER MUST ARRIVE SORTED BY USER-ID.
002640*----------------------------------------------------------------
002650 1000-PROCESS-MASTER-RECORD.
002660     ADD 1 TO WS-RUN-RECORD-COUNT
002670     MOVE 'Y' TO ANY-RECORD-SEEN-SW
002680     IF IS-FIRST-RECORD
002690         MOVE AM-USER-ID TO SAVE-USER-ID
002700         MOVE 'N' TO FIRST-RECORD-SW
002710     ELSE
002720         IF AM-USER-ID NOT = SAVE-USER-ID
002730             ADD 1 TO WS-HOLDER-COUNT
002740             PERFORM 3000-CALC-PERCENTS THRU 3000-EXIT
002750             PERFORM 4000-WRITE-DISTRIBUTION-LINES
002760             PERFORM 5000-RESET-HOLDER-TOTALS
002770             MOVE AM-USER-ID TO SAVE-USER-ID
002780         END-IF
002790     END-IF
002800     PERFORM 2000-ACCUMULATE-GROUPS
002810     PERFORM 0110-READ-ASSET-IN.
002820 1000-EXIT.
002830     EXIT.
002840*----------------------------------------------------------------
002850*  2000 - CATEGORY AMOUNT INCLUDES LIABILITY ROWS; THE ASSET
002860*  TOTAL USED FOR PERCENTAGES DOES NOT (WT-0205).  TYPE AMOUNT
002870*  IS ACCUMULATED ONLY FOR NON-LIABILITY ASSETS.
002880*----------------------------------------------------------------
002890 2000-ACCUMULATE-GROUPS.
002900     IF AM-CURR-VAL-PRESENT
002910         MOVE AM-ASSET-CATEGORY-CD TO WORK-SEARCH-CATEGORY
002920         MOVE 'N' TO CATEGORY-FOUND-SW
002930         PERFORM 2100-FIND-CATEGORY-INDEX
002940             VARYING CAT-IX FROM 1 BY 1
002950             UNTIL CAT-IX > 7 OR CATEGORY-FOUND
002960         IF CATEGORY-FOUND
002970             SET CAT-IX DOWN BY 1
002980             ADD AM-CURRENT-VALUE TO CA-AMOUNT (CAT-IX)
002990             ADD 1                TO CA-COUNT (CAT-IX)
003000             IF NOT AM-CATEGORY-LIABILITY
003010                 ADD AM-CURRENT-VALUE TO WS-TOTAL-ASSETS-VALUE
003020             END-IF
003030         END-IF
003040         IF NOT AM-CATEGORY-LIABILITY
003050             MOVE AM-ASSET-TYPE-CD TO WORK-SEARCH-TYPE
003060             MOVE 'N' TO TYPE-FOUND-SW
003070             PERFORM 2200-FIND-TYPE-INDEX
003080                 VARYING TYP-IX FROM 1 BY 1
003090                 UNTIL TYP-IX > 14 OR TYPE-CODE-FOUND
003100             IF TYPE-CODE-FOUND
003110                 SET TYP-IX DOWN BY 1
003120                 ADD AM-CURRENT-VALUE TO TA-AMOUNT (TYP-IX)
003130             END-IF
003140         END-IF
003150     END-IF.
003160 2000-EXIT.
003170     EXIT.
003180*----------------------------------------------------------------
003190 2100-FIND-CATEGORY-INDEX.
003200     IF CA-CODE (CAT-IX) = WORK-SEARCH-CATEGORY
003210         MOVE 'Y' TO CATEGORY-FOUND-SW
003220     END-IF.
003230 2100-EXIT.
003240     EXIT.
003250*----------------------------------------------------------------
003260 2200-FIND-TYPE-INDEX.
003270     IF TA-CODE (TYP-IX) = WORK-SEARCH-TYPE
003280         MOVE 'Y' TO TYPE-FOUND-SW
003290     END-IF.
003300 2200-EXIT.
003310     EXIT.
003320*----------------------------------------------------------------
003330*  3000 SERIES - PERCENTAGES, RUN AS ONE PERFORM ... THRU RANGE.
003340*  NO PERCENT WHEN THE HOLDER'S TOTAL ASSET VALUE IS ZERO OR
003350*  NEGATIVE (WT-0205) - 3000 BRANCHES DIRECTLY TO 3000-EXIT SO
003360*  NEITHER GROUP OF PERCENTS IS TOUCHED.  NONE EVER FOR THE
003370*  LIABILITY CATEGORY EITHER - SEE THE 3100 WORKER PARAGRAPH.
003380*----------------------------------------------------------------
003390 3000-CALC-PERCENTS.
003400     IF WS-TOTAL-ASSETS-VALUE NOT > ZERO
003410         GO TO 3000-EXIT
003420     END-IF.
003430 3010-CALC-CATEGORY-PERCENTS.
003440     PERFORM 3100-CALC-ONE-CATEGORY-PCT
003450         VARYING CAT-IX FROM 1 BY 1
003460         UNTIL CAT-IX > 7.
003470 3020-CALC-TYPE-PERCENTS.
003480     PERFORM 3200-CALC-ONE-TYPE-PCT
003490         VARYING TYP-IX FROM 1 BY 1
003500         UNTIL TYP-IX > 14.
003510 3000-EXIT.
003520     EXIT.
003530*----------------------------------------------------------------
003540 3100-CALC-ONE-CATEGORY-PCT.
003550     IF CA-CODE (CAT-IX) NOT = 'LIABILITY'
003560         COMPUTE CA-PCT (CAT-IX) ROUNDED =
003570             CA-AMOUNT (CAT-IX) * 100 / WS-TOTAL-ASSETS-VALUE
003580         MOVE 'Y' TO CA-PCT-FLAG (CAT-IX)
003590     END-IF.
003600 3100-EXIT.
003610     EXIT.
003620*----------------------------------------------------------------
003630 3200-CALC-ONE-TYPE-PCT.
003640     COMPUTE TA-PCT (TYP-IX) ROUNDED =
003650         TA-AMOUNT (TYP-IX) * 100 / WS-TOTAL-ASSETS-VALUE
003660     MOVE 'Y' TO TA-PCT-FLAG (TYP-IX).
003670 3200-EXIT.
003680     EXIT.
003690*----------------------------------------------------------------
003700*  4000 SERIES - EMIT ONE LINE PER CATEGORY WITH ANY ASSETS AND
003710*  ONE LINE PER TYPE WITH A NON-ZERO AMOUNT.
003720*----------------------------------------------------------------
003730 4000-WRITE-DISTRIBUTION-LINES.
003740     PERFORM 4100-WRITE-ONE-CATEGORY-LINE
003750         VARYING CAT-IX FROM 1 BY 1
003760         UNTIL CAT-IX > 7
003770     PERFORM 4200-WRITE-ONE-TYPE-LINE
003780         VARYING TYP-IX FROM 1 BY 1
003790         UNTIL TYP-IX > 14.
003800 4000-EXIT.
003810     EXIT.
003820*----------------------------------------------------------------
003830 4100-WRITE-ONE-CATEGORY-LINE.
003840     IF CA-COUNT (CAT-IX) > ZERO
003850         MOVE SPACES         TO DISTRIB-LINE-RECORD
003860         MOVE SAVE-USER-ID   TO DL-USER-ID
003870         MOVE 'CATEGORY'     TO DL-GROUP-KIND
003880         MOVE CA-CODE (CAT-IX) TO DL-GROUP-CODE
003890         MOVE CA-AMOUNT (CAT-IX) TO DL-GROUP-AMOUNT
003900         MOVE CA-COUNT (CAT-IX)  TO DL-GROUP-COUNT
003910         IF CA-HAS-PCT (CAT-IX)
003920             MOVE CA-PCT (CAT-IX) TO DL-GROUP-PCT
003930         ELSE
003940             MOVE ZERO TO DL-GROUP-PCT
003950         END-IF
003960         WRITE DISTRIB-LINE-RECORD
003970     END-IF.
003980 4100-EXIT.
003990     EXIT.
004000*----------------------------------------------------------------
004010 4200-WRITE-ONE-TYPE-LINE.
004020     IF TA-AMOUNT (TYP-IX) NOT = ZERO
004030         MOVE SPACES         TO DISTRIB-LINE-RECORD
004040         MOVE SAVE-USER-ID   TO DL-USER-ID
004050         MOVE 'TYPE'         TO DL-GROUP-KIND
004060         MOVE TA-CODE (TYP-IX) TO DL-GROUP-CODE
004070         MOVE TA-AMOUNT (TYP-IX) TO DL-GROUP-AMOUNT
004080         MOVE ZERO           TO DL-GROUP-COUNT
004090         IF TA-HAS-PCT (TYP-IX)
004100             MOVE TA-PCT (TYP-IX) TO DL-GROUP-PCT
004110         ELSE
004120             MOVE ZERO TO DL-GROUP-PCT
004130         END-IF
004140         WRITE DISTRIB-LINE-RECORD
004150     END-IF.
004160 4200-EXIT.
004170     EXIT.
004180*----------------------------------------------------------------
004190 5000-RESET-HOLDER-TOTALS.
004200     MOVE ZERO TO WS-TOTAL-ASSETS-VALUE
004210     PERFORM 0200-LOAD-CATEGORY-TABLE
004220     PERFORM 0210-LOAD-TYPE-TABLE.
004230 5000-EXIT.
004240     EXIT.
004250*----------------------------------------------------------------
004260*  8000 - FINAL CONTROL BREAK, SAME REASONING AS PNW.TIP02.
004270*----------------------------------------------------------------
004280 8000-WRITE-FINAL-HOLDER.
004290     IF A-RECORD-WAS-SEEN
004300         ADD 1 TO WS-HOLDER-COUNT
004310         PERFORM 3000-CALC-PERCENTS THRU 3000-EXIT
004320         PERFORM 4000-WRITE-DISTRIBUTION-LINES
004330     END-IF.
004340 8000-EXIT.
004350     EXIT.
004360*----------------------------------------------------------------
004370 9000-TERMINATE.
004380     CLOSE ASSET-MASTER-IN
004390           DISTRIB-LINE-OUT.
004400 9000-EXIT.
004410     EXIT.
