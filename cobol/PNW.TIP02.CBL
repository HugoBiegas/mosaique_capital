000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NET-WORTH-CALCULATION.
000120     AUTHOR. D. MBEKI.
000130     INSTALLATION. WEALTH-TRACK SYSTEMS - BATCH DEVELOPMENT.
000140     DATE-WRITTEN. 05/16/1988.
000150     DATE-COMPILED. 05/16/1988.
000160     SECURITY.  UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000170*----------------------------------------------------------------
000180*  CHANGE LOG
000190*----------------------------------------------------------------
000200*  05/16/88  DBM  ORIGINAL PROGRAM - REQUEST WT-0128.  PRODUCES
000210*  05/16/88       ONE NET-WORTH SUMMARY RECORD PER HOLDER FROM
000220*  05/16/88       THE UPDATED ASSET MASTER, CONTROL BREAK ON
000230*  05/16/88       USER-ID.  MASTER MUST BE SORTED BY USER-ID.
000240*  06/30/88  DBM  ADDED ASSET-COUNT TO SUMMARY RECORD PER WT-0131.
000250*  09/12/89  DLM  LIABILITY CATEGORY NOW SUBTRACTS FROM NET WORTH
000260*  09/12/89       RATHER THAN BEING EXCLUDED, PER WT-0204 - PRIOR
000270*  09/12/89       LOGIC SILENTLY DROPPED LIABILITY RECORDS.
000280*  03/02/92  PMS  RECORDS WITH CURR-VAL-FLAG OF 'N' NO LONGER
000290*  03/02/92       COUNTED INTO EITHER TOTAL, SEE WT-0241.
000300*  07/19/94  KTB  ALIGNED FLAG TESTS TO 88-LEVELS SHOP STANDARD.
000310*  09/09/98  KTB  Y2K REMEDIATION - NO DATE ARITHMETIC IN THIS
000320*  09/09/98       PROGRAM, ACQ/UPDATE DATE BREAKDOWNS ALREADY
000330*  09/09/98       14-DIGIT CENTURY-INCLUSIVE.  SEE Y2K-0071.
000340*  03/15/02  RGV  RESTRUCTURED TO ITS OWN PROGRAM OUT OF THE OLD
000350*  03/15/02       COMBINED SUMMARY/DISTRIBUTION JOB PER WT-0390 -
000360*  03/15/02       DISTRIBUTION PERCENTAGES NOW RUN SEPARATELY.
000370*----------------------------------------------------------------
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM
000420     CLASS VALID-CURR-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000430     UPSI-0 IS RUN-SWITCHES.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT ASSET-MASTER-IN  ASSIGN TO "ASSETNEW"
000470         ORGANIZATION IS SEQUENTIAL
000480         FILE STATUS IS FS-ASSET-IN.
000490     SELECT NETWORTH-SUMMARY-OUT ASSIGN TO "NWSUMOUT"
000500         ORGANIZATION IS SEQUENTIAL
000510         FILE STATUS IS FS-SUMMARY-OUT.
000520 DATA DIVISION.
000530 FILE SECTION.
000540 FD  ASSET-MASTER-IN
000550     LABEL RECORDS ARE STANDARD.
000560 01  ASSET-MASTER-IN-RECORD.
000570     05  AM-ASSET-ID                   PIC X(12).
000580     05  AM-USER-ID                    PIC X(12).
000590     05  AM-ASSET-NAME                 PIC X(30).
000600     05  AM-ASSET-DESC                 PIC X(40).
000610     05  AM-ASSET-TYPE-CD              PIC X(14).
000620     05  AM-ASSET-CATEGORY-CD          PIC X(10).
000630         88  AM-CATEGORY-LIABILITY         VALUE 'LIABILITY'.
000640     05  AM-CURRENCY-CD                PIC X(3).
000650     05  AM-CURRENT-VALUE              PIC S9(13)V99.
000660     05  AM-CURR-VAL-FLAG              PIC X(1).
000670         88  AM-CURR-VAL-PRESENT           VALUE 'Y'.
000680         88  AM-CURR-VAL-ABSENT            VALUE 'N'.
000690     05  AM-ACQ-VALUE                  PIC S9(13)V99.
000700     05  AM-ACQ-VAL-FLAG               PIC X(1).
000710         88  AM-ACQ-VAL-PRESENT            VALUE 'Y'.
000720         88  AM-ACQ-VAL-ABSENT             VALUE 'N'.
000730     05  AM-ACQUISITION-DATE           PIC 9(14).
000740     05  AM-LAST-UPDATE-DATE           PIC 9(14).
000750     05  FILLER                        PIC X(09).
000760*----------------------------------------------------------------
000770*  ALTERNATE VIEW OF THE ACQUISITION/UPDATE DATES BROKEN DOWN TO
000780*  CENTURY-YEAR-MONTH-DAY-HOUR-MIN-SEC.  NOT USED IN THIS PASS -
000790*  CARRIED FOR THE AGE-OF-ASSET REPORT REQUESTED UNDER WT-0405
000800*  (NOT YET SCHEDULED).
000810*----------------------------------------------------------------
000820 01  ASSET-DATE-BREAKDOWN-VIEW REDEFINES ASSET-MASTER-IN-RECORD.
000830     05  FILLER                        PIC X(153).
000840     05  ADB-ACQ-CENTURY               PIC 9(2).
000850     05  ADB-ACQ-YEAR                  PIC 9(2).
000860     05  ADB-ACQ-MONTH                 PIC 9(2).
000870     05  ADB-ACQ-DAY                   PIC 9(2).
000880     05  ADB-ACQ-HOUR                  PIC 9(2).
000890     05  ADB-ACQ-MINUTE                PIC 9(2).
000900     05  ADB-ACQ-SECOND                PIC 9(2).
000910     05  ADB-UPD-CENTURY               PIC 9(2).
000920     05  ADB-UPD-YEAR                  PIC 9(2).
000930     05  ADB-UPD-MONTH                 PIC 9(2).
000940     05  ADB-UPD-DAY                   PIC 9(2).
000950     05  ADB-UPD-HOUR                  PIC 9(2).
000960     05  ADB-UPD-MINUTE                PIC 9(2).
000970     05  ADB-UPD-SECOND                PIC 9(2).
000980     05  FILLER                        PIC X(09).
000990*----------------------------------------------------------------
001000*  ALTERNATE VIEW OF THE ASSET-ID SPLIT INTO ITS ISSUING-SHOP
001010*  PREFIX AND SEQUENCE PORTIONS.  RESERVED FOR THE ASSET-AGING
001020*  REPORT REQUESTED UNDER WT-0405 (NOT YET SCHEDULED) - NOT USED
001030*  IN THIS PASS.
001040*----------------------------------------------------------------
001050 01  ASSET-ID-BREAKDOWN-VIEW REDEFINES ASSET-MASTER-IN-RECORD.
001060     05  AIB-ID-PREFIX                 PIC X(03).
001070     05  AIB-ID-SEQUENCE               PIC 9(09).
001080     05  FILLER                        PIC X(178).
001090 FD  NETWORTH-SUMMARY-OUT
001100     LABEL RECORDS ARE STANDARD.
001110 01  NETWORTH-SUMMARY-RECORD.
001120     05  NS-USER-ID                    PIC X(12).
001130     05  NS-TOTAL-ASSETS-VALUE         PIC S9(13)V99.
001140     05  NS-TOTAL-LIABILITIES-VALUE    PIC S9(13)V99.
001150     05  NS-NET-WORTH                  PIC S9(13)V99.
001160     05  NS-ASSET-COUNT                PIC 9(05).
001170     05  FILLER                        PIC X(08).
001180 WORKING-STORAGE SECTION.
001190*----------------------------------------------------------------
001200*  STANDALONE 77-LEVEL COUNTERS - NOT PART OF ANY GROUP, PER
001210*  SHOP STANDARD.  WS-ASSET-COUNT IS THE PER-HOLDER ASSET
001220*  COUNT CARRIED TO NS-ASSET-COUNT; WS-RUN-RECORD-COUNT AND
001230*  WS-HOLDER-COUNT ARE RUN-WIDE TALLIES FOR THE JOB LOG.
001240*----------------------------------------------------------------
001250 77  WS-ASSET-COUNT                PIC 9(5)  COMP VALUE ZERO.
001260 77  WS-RUN-RECORD-COUNT           PIC 9(7)  COMP VALUE ZERO.
001270 77  WS-HOLDER-COUNT               PIC 9(5)  COMP VALUE ZERO.
001280 01  FILE-STATUS-AREA.
001290     05  FS-ASSET-IN                   PIC X(2).
001300     05  FS-SUMMARY-OUT                PIC X(2).
001310     05  FILLER                        PIC X(04).
001320 01  END-OF-FILE-SWITCHES.
001330     05  ASSET-IN-EOF-SW               PIC X(1)  VALUE 'N'.
001340         88  ASSET-IN-EOF                  VALUE 'Y'.
001350     05  FILLER                        PIC X(01).
001360 01  CONTROL-BREAK-SWITCHES.
001370     05  FIRST-RECORD-SW               PIC X(1)  VALUE 'Y'.
001380         88  IS-FIRST-RECORD               VALUE 'Y'.
001390     05  ANY-RECORD-SEEN-SW            PIC X(1)  VALUE 'N'.
001400         88  A-RECORD-WAS-SEEN             VALUE 'Y'.
001410     05  FILLER                        PIC X(01).
001420 01  SAVE-KEY-AREA.
001430     05  SAVE-USER-ID                  PIC X(12).
001440     05  FILLER                        PIC X(01).
001450 01  HOLDER-ACCUMULATORS.
001460     05  WS-TOTAL-ASSETS-VALUE         PIC S9(13)V99.
001470     05  WS-TOTAL-LIABILITIES-VALUE    PIC S9(13)V99.
001480     05  WS-NET-WORTH                  PIC S9(13)V99.
001490     05  FILLER                        PIC X(05).
001500 01  RUN-DATE-TIME.
001510     05  RUN-DATE-8                    PIC 9(8).
001520     05  RUN-TIME-6                    PIC 9(6).
001530     05  FILLER                        PIC X(02).
001540 01  RUN-DATE-BREAKDOWN REDEFINES RUN-DATE-TIME.
001550     05  RDB-CENTURY                   PIC 9(2).
001560     05  RDB-YEAR                      PIC 9(2).
001570     05  RDB-MONTH                     PIC 9(2).
001580     05  RDB-DAY                       PIC 9(2).
001590     05  FILLER                        PIC X(08).
001600 PROCEDURE DIVISION.
001610*----------------------------------------------------------------
001620 0000-MAINLINE.
001630     PERFORM 0100-INITIALIZE
001640     PERFORM 1000-PROCESS-MASTER-RECORD
001650         UNTIL ASSET-IN-EOF
001660     PERFORM 8000-WRITE-FINAL-HOLDER
001670     PERFORM 9000-TERMINATE
001680     STOP RUN.
001690*----------------------------------------------------------------
001700 0100-INITIALIZE.
001710     OPEN INPUT  ASSET-MASTER-IN
001720     OPEN OUTPUT NETWORTH-SUMMARY-OUT
001730     ACCEPT RUN-DATE-8 FROM DATE YYYYMMDD
001740     ACCEPT RUN-TIME-6 FROM TIME
001750     PERFORM 2600-RESET-ACCUMULATORS
001760     PERFORM 0110-READ-ASSET-IN.
001770 0100-EXIT.
001780     EXIT.
001790*----------------------------------------------------------------
001800 0110-READ-ASSET-IN.
001810     READ ASSET-MASTER-IN
001820         AT END MOVE 'Y' TO ASSET-IN-EOF-SW
001830     END-READ.
001840 0110-EXIT.
001850     EXIT.
001860*----------------------------------------------------------------
001870*  1000 SERIES - ONE MASTER RECORD, WITH THE USER-ID CONTROL
001880*  BREAK.  THE MASTER MUST ARRIVE SORTED USER-ID WITHIN ASSET-ID
001890*  OR THE BREAK LOGIC BELOW PRODUCES DUPLICATE SUMMARY RECORDS.
001900*----------------------------------------------------------------
001910 1000-PROCESS-MASTER-RECORD.
001920     ADD 1 TO WS-RUN-RECORD-COUNT
001930     MOVE 'Y' TO ANY-RECORD-SEEN-SW
001940     IF IS-FIRST-RECORD
001950         MOVE AM-USER-ID TO SAVE-USER-ID
001960         MOVE 'N' TO FIRST-RECORD-SW
001970     ELSE
001980         IF AM-USER-ID NOT = SAVE-USER-ID
001990             PERFORM 2500-WRITE-HOLDER-SUMMARY
002000             PERFORM 2600-RESET-ACCUMULATORS
002010             MOVE AM-USER-ID TO SAVE-USER-ID
002020         END-IF
002030     END-IF
002040     PERFORM 2000-ACCUMULATE-HOLDER THRU 2000-EXIT
002050     PERFORM 0110-READ-ASSET-IN.
002060 1000-EXIT.
002070     EXIT.
002080*----------------------------------------------------------------
002090*  2000 SERIES - ADD ONE ASSET'S CURRENT VALUE INTO THE RUNNING
002100*  TOTALS FOR THE HOLDER NOW IN SAVE-USER-ID.  RUN AS ONE
002110*  PERFORM ... THRU RANGE FROM 1000 - AN ASSET CARRYING NO
002120*  CURRENT VALUE (CURR-VAL-FLAG OF 'N', SEE WT-0241) BRANCHES
002130*  DIRECTLY PAST 2010 SINCE IT CONTRIBUTES TO NEITHER TOTAL.
002140*  LIABILITY CATEGORY SUBTRACTS FROM NET WORTH (WT-0204) - IT
002150*  IS ACCUMULATED HERE SEPARATELY AND NETTED OFF AT 2500.
002160 2000-ACCUMULATE-HOLDER.
002170     ADD 1 TO WS-ASSET-COUNT
002180     IF NOT AM-CURR-VAL-PRESENT
002190         GO TO 2000-EXIT
002200     END-IF.
002210 2010-ADD-TO-CATEGORY-TOTAL.
002220     IF AM-CATEGORY-LIABILITY
002230         ADD AM-CURRENT-VALUE TO WS-TOTAL-LIABILITIES-VALUE
002240     ELSE
002250         ADD AM-CURRENT-VALUE TO WS-TOTAL-ASSETS-VALUE
002260     END-IF.
002270 2000-EXIT.
002280     EXIT.
002290*----------------------------------------------------------------
002300 2500-WRITE-HOLDER-SUMMARY.
002310     ADD 1 TO WS-HOLDER-COUNT
002320     COMPUTE WS-NET-WORTH =
002330         WS-TOTAL-ASSETS-VALUE - WS-TOTAL-LIABILITIES-VALUE
002340     MOVE SPACES TO NETWORTH-SUMMARY-RECORD
002350     MOVE SAVE-USER-ID               TO NS-USER-ID
002360     MOVE WS-TOTAL-ASSETS-VALUE      TO NS-TOTAL-ASSETS-VALUE
002370     MOVE WS-TOTAL-LIABILITIES-VALUE TO NS-TOTAL-LIABILITIES-VALUE
002380     MOVE WS-NET-WORTH               TO NS-NET-WORTH
002390     MOVE WS-ASSET-COUNT             TO NS-ASSET-COUNT
002400     WRITE NETWORTH-SUMMARY-RECORD.
002410 2500-EXIT.
002420     EXIT.
002430*----------------------------------------------------------------
002440 2600-RESET-ACCUMULATORS.
002450     MOVE ZERO TO WS-TOTAL-ASSETS-VALUE
002460     MOVE ZERO TO WS-TOTAL-LIABILITIES-VALUE
002470     MOVE ZERO TO WS-NET-WORTH
002480     MOVE ZERO TO WS-ASSET-COUNT.
002490 2600-EXIT.
002500     EXIT.
002510*----------------------------------------------------------------
002520*  8000 - FINAL CONTROL BREAK.  THE LAST HOLDER ON THE FILE NEVER
002530*  TRIPS THE USER-ID-CHANGE TEST IN 1000, SO ITS SUMMARY HAS TO
002540*  BE FORCED OUT HERE AT END OF FILE.
002550*----------------------------------------------------------------
002560 8000-WRITE-FINAL-HOLDER.
002570     IF A-RECORD-WAS-SEEN
002580         PERFORM 2500-WRITE-HOLDER-SUMMARY
002590     END-IF.
002600 8000-EXIT.
002610     EXIT.
002620*----------------------------------------------------------------
002630 9000-TERMINATE.
002640     CLOSE ASSET-MASTER-IN
002650           NETWORTH-SUMMARY-OUT.
002660 9000-EXIT.
002670     EXIT.
